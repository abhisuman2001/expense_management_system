000100*
000110*    PL-LOOKUP-CATEGORY-TABLE.CBL -- binary search of CATEGORY-
000120*    TABLE.  Caller moves the key into WS-SEARCH-CAT-COMPANY-ID
000130*    and WS-SEARCH-CAT-ID and PERFORMs LOOK-UP-CATEGORY-TABLE;
000140*    W-FOUND-CATEGORY-RECORD comes back "Y" or "N" and, when
000150*    found, KT-IDX points at the matching entry.
000160*
000170 LOOK-UP-CATEGORY-TABLE.
000180
000190    MOVE "N" TO W-FOUND-CATEGORY-RECORD.
000200    SEARCH ALL CATEGORY-ENTRY
000210        AT END
000220            CONTINUE
000230        WHEN KT-CAT-COMPANY-ID (KT-IDX) = WS-SEARCH-CAT-COMPANY-ID
000240         AND KT-CAT-ID         (KT-IDX) = WS-SEARCH-CAT-ID
000250            MOVE "Y" TO W-FOUND-CATEGORY-RECORD.
