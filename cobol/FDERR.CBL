000100*
000110*    FDERR.CBL -- record layout for the ERRFILE.
000120*    ERR-SOURCE identifies the run that rejected the record, e.g.
000130*    SUBMIT, ACTION, REGISTER.
000140*
000150    FD  ERROR-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  ERROR-RECORD.
000190        05  ERR-KEY                 PIC 9(05).
000200        05  ERR-SOURCE              PIC X(10).
000210        05  ERR-MESSAGE             PIC X(60).
000220        05  FILLER                  PIC X(01).
