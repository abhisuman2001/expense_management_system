000100*
000110*    FDRPT.CBL -- record layout for the RPTFILE print file, 132
000120*    print positions per the shop's wide-carriage report standard.
000130*
000140    FD  RPTFILE
000150        LABEL RECORDS ARE OMITTED.
000160
000170    01  RPT-LINE                    PIC X(132).
