000100*
000110*    THIS PROGRAM PRINTS THE EXPENSE REGISTER.  EXPMAST IS
000120*    RESORTED BY COMPANY, THEN CATEGORY, THEN EMPLOYEE, THEN
000130*    EXPENSE ID SO THE REPORT CAN CARRY A COMPANY HEADING, A
000140*    CATEGORY TOTAL AND AN EMPLOYEE SUBTOTAL WITHIN EACH CATEGORY.
000150*    AMOUNTS PRINT IN THE OWNING COMPANY'S CURRENCY, THE FIGURE
000160*    EXPMAST-POST ALREADY CONVERTED, SO THIS PROGRAM DOES NO
000170*    ARITHMETIC ON THE RATE.
000180*
000190*    CHANGE-LOG.
000200*    09/16/91  RGH  REQ-0101  INITIAL RELEASE -- CATEGORY AND
000210*                             EMPLOYEE CONTROL BREAKS, COMPANY
000220*                             HEADING, GRAND TOTAL AND STATUS
000230*                             COUNTS.
000240*    03/30/93  TJK  REQ-0177  ADDED THE ACTIVE-USER AND ACTIVE-
000250*                             MANAGER COUNTS TO THE COMPANY
000260*                             HEADING BLOCK.
000270*    11/02/95  DMW  REQ-0223  DESCRIPTION COLUMN NOW TRUNCATED TO
000280*                             KEEP THE DETAIL LINE ON ONE PRINT
000290*                             LINE FOR WIDE-CARRIAGE STOCK.
000300*    01/05/98  SPO  REQ-0261  Y2K REVIEW -- RUN DATE ALREADY
000310*                             WINDOWED BY WSRUNDT1, NO CHANGE.
000320*    06/09/99  SPO  REQ-0270  Y2K -- FINAL SIGN-OFF, CONFIRMED
000330*                             AGAIN, NO CHANGE REQUIRED.
000340*    03/02/03  TJK  REQ-0312  PAGE-FULL THRESHOLD RAISED TO SUIT
000350*                             THE NEW PRINTER'S LONGER FORM.
000360*
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID. expense-register-report.
000390 AUTHOR. R. G. HALVORSEN.
000400 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000410 DATE-WRITTEN. SEPTEMBER 16, 1991.
000420 DATE-COMPILED.
000430 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000440 ENVIRONMENT DIVISION.
000450     CONFIGURATION SECTION.
000460     SOURCE-COMPUTER. IBM-4341.
000470     OBJECT-COMPUTER. IBM-4341.
000480     SPECIAL-NAMES.
000490         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000500         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000510         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000520                OFF STATUS IS W-RERUN-SWITCH-OFF.
000530*    UPSI-0 IS CARRIED FORWARD FOR THE OPERATOR'S BENEFIT, THE
000540*    SAME AS THE POSTING RUNS -- THIS PROGRAM NEVER WRITES A
000550*    MASTER SO THE SWITCH IS NEVER TESTED HERE.  RGH 09/16/91.
000560     INPUT-OUTPUT SECTION.
000570     FILE-CONTROL.
000580         COPY "SLCOMP.CBL".
000590         COPY "SLUSER.CBL".
000600         COPY "SLCAT.CBL".
000610         COPY "SLEXPM.CBL".
000620         COPY "SLRPT.CBL".
000630
000640         SELECT WORK-FILE ASSIGN TO WORKFILE
000650                ORGANIZATION IS SEQUENTIAL.
000660
000670         SELECT SORT-FILE ASSIGN TO SORTFILE.
000680
000690 DATA DIVISION.
000700     FILE SECTION.
000710         COPY "FDCOMP.CBL".
000720         COPY "FDUSER.CBL".
000730         COPY "FDCAT.CBL".
000740         COPY "FDEXPM.CBL".
000750         COPY "FDRPT.CBL".
000760
000770*    WORK-RECORD AND SORT-RECORD CARRY EVERY EXPMAST FIELD, IN THE
000780*    SAME ORDER AS FDEXPM.CBL, SO THE SORT VERB'S RELEASE-FROM-
000790*    USING-FILE STEP LINES UP BYTE FOR BYTE WITH EXPMAST-RECORD.
000800     FD  WORK-FILE
000810         LABEL RECORDS ARE STANDARD.
000820     01  WORK-RECORD.
000830         05  WRK-EXP-ID              PIC 9(05).
000840         05  WRK-EMPLOYEE-ID         PIC 9(05).
000850         05  WRK-COMPANY-ID          PIC 9(05).
000860         05  WRK-CATEGORY-ID         PIC 9(03).
000870         05  WRK-AMOUNT             PIC S9(08)V99.
000880         05  WRK-CURRENCY            PIC X(03).
000890         05  WRK-AMOUNT-COMPANY      PIC S9(08)V99.
000900         05  WRK-EXCHANGE-RATE       PIC 9(04)V9(06).
000910         05  WRK-DESCRIPTION         PIC X(50).
000920         05  WRK-EXPENSE-DATE        PIC 9(08).
000930         05  WRK-MERCHANT            PIC X(30).
000940         05  WRK-STATUS              PIC X(01).
000950         05  FILLER                  PIC X(01).
000951
000952*    FLAT VIEW FOR THE BLANK-TRAILER-LINE CHECK ON THE WAY BACK
000953*    OUT OF THE SORT, SAME AS THE MASTER FILES USE COMING IN.
000954     01  WS-WORK-RECORD-ALPHA REDEFINES WORK-RECORD PIC X(141).
000960
000970     SD  SORT-FILE.
000980     01  SORT-RECORD.
000990         05  SRT-EXP-ID              PIC 9(05).
001000         05  SRT-EMPLOYEE-ID         PIC 9(05).
001010         05  SRT-COMPANY-ID          PIC 9(05).
001020         05  SRT-CATEGORY-ID         PIC 9(03).
001030         05  SRT-AMOUNT              PIC S9(08)V99.
001040         05  SRT-CURRENCY            PIC X(03).
001050         05  SRT-AMOUNT-COMPANY      PIC S9(08)V99.
001060         05  SRT-EXCHANGE-RATE       PIC 9(04)V9(06).
001070         05  SRT-DESCRIPTION         PIC X(50).
001080         05  SRT-EXPENSE-DATE        PIC 9(08).
001090         05  SRT-MERCHANT            PIC X(30).
001100         05  SRT-STATUS              PIC X(01).
001110         05  FILLER                  PIC X(01).
001120
001130     WORKING-STORAGE SECTION.
001140         COPY "wscotb01.cbl".
001150         COPY "wsustb01.cbl".
001160         COPY "wscatb01.cbl".
001170         COPY "wsrundt1.cbl".
001180
001190     01  TITLE.
001200         05  FILLER              PIC X(30) VALUE SPACES.
001210         05  FILLER          PIC X(16) VALUE "EXPENSE REGISTER".
001220         05  FILLER              PIC X(15) VALUE SPACES.
001230         05  FILLER              PIC X(05) VALUE "PAGE:".
001240         05  PAGE-NUMBER         PIC 9(04) VALUE 0.
001250
001260     01  HEADING-1.
001270         05  FILLER              PIC X(09) VALUE "COMPANY:".
001280         05  H-COMPANY-NAME      PIC X(30) VALUE SPACES.
001290         05  FILLER              PIC X(02) VALUE SPACES.
001300         05  FILLER              PIC X(10) VALUE "CURRENCY:".
001310         05  H-COMPANY-CURRENCY  PIC X(03) VALUE SPACES.
001320         05  FILLER              PIC X(02) VALUE SPACES.
001330         05  FILLER              PIC X(10) VALUE "RUN DATE:".
001340         05  H-RUN-MM            PIC 99.
001350         05  FILLER              PIC X(01) VALUE "/".
001360         05  H-RUN-DD            PIC 99.
001370         05  FILLER              PIC X(01) VALUE "/".
001380         05  H-RUN-CCYY          PIC 9999.
001390
001400     01  HEADING-2.
001410         05  FILLER              PIC X(14) VALUE "ACTIVE USERS:".
001420         05  H-ACTIVE-USER-COUNT PIC ZZZ9.
001430         05  FILLER              PIC X(03) VALUE SPACES.
001440         05  FILLER          PIC X(18) VALUE "ACTIVE MANAGERS:".
001450         05  H-ACTIVE-MGR-COUNT  PIC ZZZ9.
001460
001470     01  HEADING-3.
001480         05  FILLER              PIC X(08) VALUE "EXP ID".
001490         05  FILLER              PIC X(03) VALUE SPACES.
001500         05  FILLER              PIC X(10) VALUE "DATE".
001510         05  FILLER              PIC X(03) VALUE SPACES.
001520         05  FILLER              PIC X(20) VALUE "EMPLOYEE".
001530         05  FILLER              PIC X(20) VALUE "MERCHANT".
001540         05  FILLER              PIC X(20) VALUE "DESCRIPTION".
001550         05  FILLER              PIC X(04) VALUE "ST".
001560         05  FILLER              PIC X(03) VALUE SPACES.
001570         05  FILLER              PIC X(12) VALUE "AMOUNT".
001580
001590     01  DETAIL-1.
001600         05  D-EXP-ID                PIC ZZZZ9.
001610         05  FILLER                  PIC X(03) VALUE SPACES.
001620         05  D-EXP-MM                PIC 99.
001630         05  FILLER                  PIC X(01) VALUE "/".
001640         05  D-EXP-DD                PIC 99.
001650         05  FILLER                  PIC X(01) VALUE "/".
001660         05  D-EXP-CCYY              PIC 9999.
001670         05  FILLER                  PIC X(01) VALUE SPACES.
001680         05  D-EMPLOYEE-NAME         PIC X(20).
001690         05  D-MERCHANT              PIC X(20).
001700         05  D-DESCRIPTION           PIC X(20).
001710         05  D-STATUS                PIC X(04).
001720         05  D-AMOUNT                PIC ZZ,ZZZ,ZZ9.99-.
001730
001740     01  EMPLOYEE-BREAK-LINE.
001750         05  FILLER                  PIC X(10) VALUE SPACES.
001760         05  FILLER          PIC X(16) VALUE "EMPLOYEE TOTAL ".
001770         05  EB-EMPLOYEE-NAME        PIC X(20).
001780         05  FILLER                  PIC X(24) VALUE SPACES.
001790         05  EB-TOTAL                PIC ZZ,ZZZ,ZZ9.99-.
001800
001810     01  CATEGORY-BREAK-LINE.
001820         05  FILLER                  PIC X(05) VALUE SPACES.
001830         05  FILLER          PIC X(16) VALUE "CATEGORY TOTAL ".
001840         05  CB-CATEGORY-NAME        PIC X(20).
001850         05  FILLER                  PIC X(29) VALUE SPACES.
001860         05  CB-TOTAL                PIC ZZ,ZZZ,ZZ9.99-.
001870
001880     01  GRAND-TOTAL-LINE.
001890         05  FILLER              PIC X(20) VALUE "GRAND TOTAL".
001900         05  FILLER                  PIC X(50) VALUE SPACES.
001910         05  GB-TOTAL                PIC ZZ,ZZZ,ZZ9.99-.
001920
001930     01  COUNT-LINE.
001940         05  FILLER              PIC X(16) VALUE "TOTAL CLAIMS:".
001950         05  CL-TOTAL-COUNT          PIC ZZZ,ZZ9.
001960         05  FILLER                  PIC X(11) VALUE "PENDING:".
001970         05  CL-PENDING-COUNT        PIC ZZZ,ZZ9.
001980         05  FILLER                  PIC X(11) VALUE "APPROVED:".
001990         05  CL-APPROVED-COUNT       PIC ZZZ,ZZ9.
002000         05  FILLER                  PIC X(11) VALUE "REJECTED:".
002010         05  CL-REJECTED-COUNT       PIC ZZZ,ZZ9.
002020
002030     01  WS-EXPENSE-DATE-WORK        PIC 9(08).
002040     01  FILLER REDEFINES WS-EXPENSE-DATE-WORK.
002050         05  WS-XDATE-CCYY           PIC 9(04).
002060         05  WS-XDATE-MM             PIC 9(02).
002070         05  WS-XDATE-DD             PIC 9(02).
002080
002090     01  W-END-OF-WORK-FILE          PIC X         VALUE "N".
002100         88  END-OF-WORK-FILE            VALUE "Y".
002110
002120     01  W-FIRST-RECORD              PIC X         VALUE "Y".
002130         88  FIRST-RECORD                VALUE "Y".
002140
002150     01  W-PRINTED-LINES             PIC 99 COMP.
002160         88  PAGE-FULL               VALUE 40 THROUGH 99.
002170
002180     01  WS-SAVE-COMPANY-ID          PIC 9(05)     VALUE ZERO.
002190     01  WS-SAVE-CATEGORY-ID         PIC 9(03)     VALUE ZERO.
002200     01  WS-SAVE-EMPLOYEE-ID         PIC 9(05)     VALUE ZERO.
002210
002220     01  WS-EMPLOYEE-TOTAL           PIC S9(09)V99 VALUE ZERO.
002230     01  WS-CATEGORY-TOTAL           PIC S9(09)V99 VALUE ZERO.
002240     01  WS-GRAND-TOTAL              PIC S9(10)V99 VALUE ZERO.
002250
002260     01  WS-DISPLAY-EMPLOYEE-NAME    PIC X(20)     VALUE SPACES.
002270     01  WS-DISPLAY-CATEGORY-NAME    PIC X(20)     VALUE SPACES.
002280
002290     01  WS-ACTIVE-USER-COUNT        PIC 9(04) COMP VALUE ZERO.
002300     01  WS-ACTIVE-MGR-COUNT         PIC 9(04) COMP VALUE ZERO.
002310     01  WS-STAT-IDX                 PIC 9(05) COMP VALUE ZERO.
002320
002330     01  WS-TOTAL-CLAIM-COUNT        PIC 9(06) COMP VALUE ZERO.
002340     01  WS-PENDING-CLAIM-COUNT      PIC 9(06) COMP VALUE ZERO.
002350     01  WS-APPROVED-CLAIM-COUNT     PIC 9(06) COMP VALUE ZERO.
002360     01  WS-REJECTED-CLAIM-COUNT     PIC 9(06) COMP VALUE ZERO.
002370
002380 PROCEDURE DIVISION.
002390
002400 0000-PRINT-EXPENSE-REGISTER.
002410
002420     SORT SORT-FILE
002430         ON ASCENDING KEY SRT-COMPANY-ID
002440                          SRT-CATEGORY-ID
002450                          SRT-EMPLOYEE-ID
002460                          SRT-EXP-ID
002470         USING EXPMAST-FILE
002480         GIVING WORK-FILE.
002490
002500     PERFORM 0100-INITIALIZE-RUN     THRU 0100-EXIT.
002510     PERFORM 0200-LOAD-MASTER-TABLES THRU 0200-EXIT.
002520
002530     PERFORM 0400-READ-WORK-NEXT-RECORD THRU 0400-EXIT.
002540     PERFORM 0300-PROCESS-ONE-RECORD    THRU 0300-EXIT
002550         UNTIL END-OF-WORK-FILE.
002560
002570     IF NOT FIRST-RECORD
002580         PERFORM 0710-FINISH-EMPLOYEE-BREAK THRU 0710-EXIT
002590         PERFORM 0720-FINISH-CATEGORY-BREAK THRU 0720-EXIT
002600         PERFORM 0730-PRINT-GRAND-TOTAL     THRU 0730-EXIT.
002610
002620     PERFORM FINALIZE-PAGE.
002630
002640     CLOSE WORK-FILE.
002650     CLOSE RPTFILE.
002660
002670     STOP RUN.
002680*    ------------------------------------------------------------
002690
002700 0100-INITIALIZE-RUN.
002710
002720     ACCEPT WS-TODAY-YY-MM-DD FROM DATE.
002730     IF WS-TODAY-YY < WS-CENTURY-CUTOFF
002740         COMPUTE WS-RUN-DATE-CCYY = 2000 + WS-TODAY-YY
002750     ELSE
002760         COMPUTE WS-RUN-DATE-CCYY = 1900 + WS-TODAY-YY.
002770     MOVE WS-TODAY-MM TO WS-RUN-DATE-MM.
002780     MOVE WS-TODAY-DD TO WS-RUN-DATE-DD.
002790
002800     MOVE "N" TO W-END-OF-WORK-FILE.
002810     MOVE "Y" TO W-FIRST-RECORD.
002820     MOVE 0   TO PAGE-NUMBER.
002830
002840     OPEN INPUT COMPANY-FILE
002850                USER-FILE
002860                CATEGORY-FILE
002870                WORK-FILE.
002880     OPEN OUTPUT RPTFILE.
002890
002900 0100-EXIT.
002910     EXIT.
002920*    ------------------------------------------------------------
002930
002940 0200-LOAD-MASTER-TABLES.
002950
002960     MOVE ZERO TO COMPANY-TABLE-COUNT
002970                  USER-TABLE-COUNT
002980                  CATEGORY-TABLE-COUNT.
002990
003000     PERFORM 0210-LOAD-COMPANY-TABLE  THRU 0210-EXIT.
003010     PERFORM 0220-LOAD-USER-TABLE     THRU 0220-EXIT.
003020     PERFORM 0230-LOAD-CATEGORY-TABLE THRU 0230-EXIT.
003030
003040     CLOSE COMPANY-FILE.
003050     CLOSE USER-FILE.
003060     CLOSE CATEGORY-FILE.
003070
003080 0200-EXIT.
003090     EXIT.
003100*    ------------------------------------------------------------
003110
003120 0210-LOAD-COMPANY-TABLE.
003130
003140     READ COMPANY-FILE
003150         AT END
003160             GO TO 0210-EXIT.
003170
003180     ADD 1 TO COMPANY-TABLE-COUNT.
003190     MOVE COMPANY-ID TO
003200              CT-COMPANY-ID       (COMPANY-TABLE-COUNT).
003210     MOVE COMPANY-NAME TO
003220              CT-COMPANY-NAME     (COMPANY-TABLE-COUNT).
003230     MOVE COMPANY-COUNTRY TO
003240              CT-COMPANY-COUNTRY  (COMPANY-TABLE-COUNT).
003250     MOVE COMPANY-CURRENCY TO
003260              CT-COMPANY-CURRENCY (COMPANY-TABLE-COUNT).
003270
003280     GO TO 0210-LOAD-COMPANY-TABLE.
003290
003300 0210-EXIT.
003310     EXIT.
003320*    ------------------------------------------------------------
003330
003340 0220-LOAD-USER-TABLE.
003350
003360     READ USER-FILE
003370         AT END
003380             GO TO 0220-EXIT.
003390
003400     ADD 1 TO USER-TABLE-COUNT.
003410     MOVE USER-ID TO
003420              UT-USER-ID           (USER-TABLE-COUNT).
003430     MOVE USER-EMAIL TO
003440              UT-USER-EMAIL        (USER-TABLE-COUNT).
003450     MOVE USER-FIRST-NAME TO
003460              UT-USER-FIRST-NAME   (USER-TABLE-COUNT).
003470     MOVE USER-LAST-NAME TO
003480              UT-USER-LAST-NAME    (USER-TABLE-COUNT).
003490     MOVE USER-ROLE TO
003500              UT-USER-ROLE         (USER-TABLE-COUNT).
003510     MOVE USER-COMPANY-ID TO
003520              UT-USER-COMPANY-ID   (USER-TABLE-COUNT).
003530     MOVE USER-MANAGER-ID TO
003540              UT-USER-MANAGER-ID   (USER-TABLE-COUNT).
003550     MOVE USER-ACTIVE TO
003560              UT-USER-ACTIVE       (USER-TABLE-COUNT).
003570
003580     GO TO 0220-LOAD-USER-TABLE.
003590
003600 0220-EXIT.
003610     EXIT.
003620*    ------------------------------------------------------------
003630
003640 0230-LOAD-CATEGORY-TABLE.
003650
003660     READ CATEGORY-FILE
003670         AT END
003680             GO TO 0230-EXIT.
003690
003700     ADD 1 TO CATEGORY-TABLE-COUNT.
003710     MOVE CAT-ID TO
003720              KT-CAT-ID            (CATEGORY-TABLE-COUNT).
003730     MOVE CAT-NAME TO
003740              KT-CAT-NAME          (CATEGORY-TABLE-COUNT).
003750     MOVE CAT-COMPANY-ID TO
003760              KT-CAT-COMPANY-ID    (CATEGORY-TABLE-COUNT).
003770     MOVE CAT-ACTIVE TO
003780              KT-CAT-ACTIVE        (CATEGORY-TABLE-COUNT).
003790
003800     GO TO 0230-LOAD-CATEGORY-TABLE.
003810
003820 0230-EXIT.
003830     EXIT.
003840*    ------------------------------------------------------------
003850
003860 0300-PROCESS-ONE-RECORD.
003870
003880     IF FIRST-RECORD
003890         MOVE "N" TO W-FIRST-RECORD
003900         MOVE WRK-COMPANY-ID  TO WS-SAVE-COMPANY-ID
003910         MOVE WRK-CATEGORY-ID TO WS-SAVE-CATEGORY-ID
003920         MOVE WRK-EMPLOYEE-ID TO WS-SAVE-EMPLOYEE-ID
003930         PERFORM 0740-START-COMPANY-BREAK  THRU 0740-EXIT
003940     ELSE
003950       IF WRK-COMPANY-ID NOT = WS-SAVE-COMPANY-ID
003960         PERFORM 0710-FINISH-EMPLOYEE-BREAK THRU 0710-EXIT
003970         PERFORM 0720-FINISH-CATEGORY-BREAK THRU 0720-EXIT
003980         MOVE WRK-COMPANY-ID  TO WS-SAVE-COMPANY-ID
003990         MOVE WRK-CATEGORY-ID TO WS-SAVE-CATEGORY-ID
004000         MOVE WRK-EMPLOYEE-ID TO WS-SAVE-EMPLOYEE-ID
004010         PERFORM 0740-START-COMPANY-BREAK THRU 0740-EXIT
004020       ELSE
004030         IF WRK-CATEGORY-ID NOT = WS-SAVE-CATEGORY-ID
004040           PERFORM 0710-FINISH-EMPLOYEE-BREAK THRU 0710-EXIT
004050           PERFORM 0720-FINISH-CATEGORY-BREAK THRU 0720-EXIT
004060           MOVE WRK-CATEGORY-ID TO WS-SAVE-CATEGORY-ID
004070           MOVE WRK-EMPLOYEE-ID TO WS-SAVE-EMPLOYEE-ID
004080         ELSE
004090           IF WRK-EMPLOYEE-ID NOT = WS-SAVE-EMPLOYEE-ID
004100             PERFORM 0710-FINISH-EMPLOYEE-BREAK THRU 0710-EXIT
004110             MOVE WRK-EMPLOYEE-ID TO WS-SAVE-EMPLOYEE-ID.
004120
004130     PERFORM 0290-PRINT-DETAIL-LINE THRU 0290-EXIT.
004140     PERFORM 0400-READ-WORK-NEXT-RECORD THRU 0400-EXIT.
004150
004160 0300-EXIT.
004170     EXIT.
004180*    ------------------------------------------------------------
004190
004200 0290-PRINT-DETAIL-LINE.
004210
004220     IF PAGE-FULL
004230         PERFORM FINALIZE-PAGE
004240         PERFORM 0750-PRINT-PAGE-HEADING THRU 0750-EXIT.
004250
004260     MOVE WRK-EXP-ID TO D-EXP-ID.
004270
004280     MOVE WRK-EXPENSE-DATE TO WS-EXPENSE-DATE-WORK.
004290     MOVE WS-XDATE-MM      TO D-EXP-MM.
004300     MOVE WS-XDATE-DD      TO D-EXP-DD.
004310     MOVE WS-XDATE-CCYY    TO D-EXP-CCYY.
004320
004330     MOVE WRK-EMPLOYEE-ID TO WS-SEARCH-USER-ID.
004340     PERFORM LOOK-UP-USER-TABLE.
004350     IF FOUND-USER-RECORD
004360         STRING UT-USER-FIRST-NAME (UT-IDX) DELIMITED BY SPACE
004370                " "                         DELIMITED BY SIZE
004380                UT-USER-LAST-NAME  (UT-IDX) DELIMITED BY SPACE
004390                INTO WS-DISPLAY-EMPLOYEE-NAME
004400     ELSE
004410         MOVE "** NOT FOUND **" TO WS-DISPLAY-EMPLOYEE-NAME.
004420     MOVE WS-DISPLAY-EMPLOYEE-NAME TO D-EMPLOYEE-NAME.
004430
004440     MOVE WRK-MERCHANT           TO D-MERCHANT.
004450     MOVE WRK-DESCRIPTION (1:20) TO D-DESCRIPTION.
004460     MOVE WRK-STATUS             TO D-STATUS.
004470     MOVE WRK-AMOUNT-COMPANY     TO D-AMOUNT.
004480
004490     MOVE DETAIL-1 TO RPT-LINE.
004500     WRITE RPT-LINE AFTER ADVANCING 1.
004510     ADD 1 TO W-PRINTED-LINES.
004520
004530     ADD WRK-AMOUNT-COMPANY TO WS-EMPLOYEE-TOTAL.
004540     ADD WRK-AMOUNT-COMPANY TO WS-CATEGORY-TOTAL.
004550     ADD WRK-AMOUNT-COMPANY TO WS-GRAND-TOTAL.
004560     ADD 1 TO WS-TOTAL-CLAIM-COUNT.
004570
004580     IF WRK-STATUS = "P"
004590         ADD 1 TO WS-PENDING-CLAIM-COUNT
004600     ELSE
004610         IF WRK-STATUS = "A"
004620             ADD 1 TO WS-APPROVED-CLAIM-COUNT
004630         ELSE
004640             IF WRK-STATUS = "R"
004650                 ADD 1 TO WS-REJECTED-CLAIM-COUNT.
004660
004670 0290-EXIT.
004680     EXIT.
004690*    ------------------------------------------------------------
004700
004710 0400-READ-WORK-NEXT-RECORD.
004720
004730     READ WORK-FILE
004740         AT END
004750             MOVE "Y" TO W-END-OF-WORK-FILE
004760             GO TO 0400-EXIT.
004770
004780     IF WS-WORK-RECORD-ALPHA = SPACES
004790         GO TO 0400-READ-WORK-NEXT-RECORD.
004800
004810 0400-EXIT.
004820     EXIT.
004830*    ------------------------------------------------------------
004840
004850 0710-FINISH-EMPLOYEE-BREAK.
004860
004870     MOVE SPACES              TO EMPLOYEE-BREAK-LINE.
004880     MOVE WS-DISPLAY-EMPLOYEE-NAME TO EB-EMPLOYEE-NAME.
004890     MOVE WS-EMPLOYEE-TOTAL         TO EB-TOTAL.
004900
004910     IF PAGE-FULL
004920         PERFORM FINALIZE-PAGE
004930         PERFORM 0750-PRINT-PAGE-HEADING THRU 0750-EXIT.
004940
004950     MOVE EMPLOYEE-BREAK-LINE TO RPT-LINE.
004960     WRITE RPT-LINE AFTER ADVANCING 1.
004970     ADD 1 TO W-PRINTED-LINES.
004980
004990     MOVE ZERO TO WS-EMPLOYEE-TOTAL.
005000
005010 0710-EXIT.
005020     EXIT.
005030*    ------------------------------------------------------------
005040
005050 0720-FINISH-CATEGORY-BREAK.
005060
005070     MOVE WS-SAVE-COMPANY-ID  TO WS-SEARCH-CAT-COMPANY-ID.
005080     MOVE WS-SAVE-CATEGORY-ID TO WS-SEARCH-CAT-ID.
005090     PERFORM LOOK-UP-CATEGORY-TABLE.
005100     IF FOUND-CATEGORY-RECORD
005110         MOVE KT-CAT-NAME (KT-IDX) TO WS-DISPLAY-CATEGORY-NAME
005120     ELSE
005130         MOVE "** NOT FOUND **" TO WS-DISPLAY-CATEGORY-NAME.
005140
005150     MOVE SPACES               TO CATEGORY-BREAK-LINE.
005160     MOVE WS-DISPLAY-CATEGORY-NAME TO CB-CATEGORY-NAME.
005170     MOVE WS-CATEGORY-TOTAL         TO CB-TOTAL.
005180
005190     IF PAGE-FULL
005200         PERFORM FINALIZE-PAGE
005210         PERFORM 0750-PRINT-PAGE-HEADING THRU 0750-EXIT.
005220
005230     MOVE SPACES TO RPT-LINE.
005240     WRITE RPT-LINE AFTER ADVANCING 1.
005250     MOVE CATEGORY-BREAK-LINE TO RPT-LINE.
005260     WRITE RPT-LINE AFTER ADVANCING 1.
005270     ADD 2 TO W-PRINTED-LINES.
005280
005290     MOVE ZERO TO WS-CATEGORY-TOTAL.
005300
005310 0720-EXIT.
005320     EXIT.
005330*    ------------------------------------------------------------
005340
005350 0730-PRINT-GRAND-TOTAL.
005360
005370     MOVE SPACES          TO GRAND-TOTAL-LINE.
005380     MOVE WS-GRAND-TOTAL   TO GB-TOTAL.
005390
005400     MOVE SPACES TO RPT-LINE.
005410     WRITE RPT-LINE AFTER ADVANCING 2.
005420     MOVE GRAND-TOTAL-LINE TO RPT-LINE.
005430     WRITE RPT-LINE AFTER ADVANCING 1.
005440
005450     MOVE SPACES               TO COUNT-LINE.
005460     MOVE WS-TOTAL-CLAIM-COUNT    TO CL-TOTAL-COUNT.
005470     MOVE WS-PENDING-CLAIM-COUNT  TO CL-PENDING-COUNT.
005480     MOVE WS-APPROVED-CLAIM-COUNT TO CL-APPROVED-COUNT.
005490     MOVE WS-REJECTED-CLAIM-COUNT TO CL-REJECTED-COUNT.
005500
005510     MOVE COUNT-LINE TO RPT-LINE.
005520     WRITE RPT-LINE AFTER ADVANCING 1.
005530
005540 0730-EXIT.
005550     EXIT.
005560*    ------------------------------------------------------------
005570
005580 0740-START-COMPANY-BREAK.
005590
005600     MOVE ZERO TO WS-EMPLOYEE-TOTAL
005610                  WS-CATEGORY-TOTAL.
005620
005630     PERFORM 0745-COMPUTE-COMPANY-STATS THRU 0745-EXIT.
005640     PERFORM 0750-PRINT-PAGE-HEADING    THRU 0750-EXIT.
005650
005660 0740-EXIT.
005670     EXIT.
005680*    ------------------------------------------------------------
005690
005700 0745-COMPUTE-COMPANY-STATS.
005710
005720     MOVE ZERO TO WS-ACTIVE-USER-COUNT
005730                  WS-ACTIVE-MGR-COUNT
005740                  WS-STAT-IDX.
005750
005760     PERFORM 0746-TALLY-ONE-USER THRU 0746-EXIT
005770         VARYING WS-STAT-IDX FROM 1 BY 1
005780         UNTIL WS-STAT-IDX > USER-TABLE-COUNT.
005790
005800 0745-EXIT.
005810     EXIT.
005820*    ------------------------------------------------------------
005830
005840 0746-TALLY-ONE-USER.
005850
005860     IF UT-USER-COMPANY-ID (WS-STAT-IDX) = WS-SAVE-COMPANY-ID
005870         IF UT-IS-ACTIVE (WS-STAT-IDX)
005880             ADD 1 TO WS-ACTIVE-USER-COUNT
005890             IF UT-IS-MANAGER (WS-STAT-IDX)
005900                 ADD 1 TO WS-ACTIVE-MGR-COUNT.
005910
005920 0746-EXIT.
005930     EXIT.
005940*    ------------------------------------------------------------
005950
005960 0750-PRINT-PAGE-HEADING.
005970
005980     MOVE WS-SAVE-COMPANY-ID TO WS-SEARCH-COMPANY-ID.
005990     PERFORM LOOK-UP-COMPANY-TABLE.
006000     IF FOUND-COMPANY-RECORD
006010         MOVE CT-COMPANY-NAME     (CT-IDX) TO H-COMPANY-NAME
006020         MOVE CT-COMPANY-CURRENCY (CT-IDX) TO H-COMPANY-CURRENCY
006030     ELSE
006040         MOVE "** NOT FOUND **" TO H-COMPANY-NAME
006050         MOVE SPACES             TO H-COMPANY-CURRENCY.
006060
006070     MOVE WS-RUN-DATE-MM   TO H-RUN-MM.
006080     MOVE WS-RUN-DATE-DD   TO H-RUN-DD.
006090     MOVE WS-RUN-DATE-CCYY TO H-RUN-CCYY.
006100
006110     MOVE WS-ACTIVE-USER-COUNT TO H-ACTIVE-USER-COUNT.
006120     MOVE WS-ACTIVE-MGR-COUNT  TO H-ACTIVE-MGR-COUNT.
006130
006140     PERFORM PRINT-HEADINGS.
006150
006160     MOVE HEADING-3   TO RPT-LINE.
006170     WRITE RPT-LINE AFTER ADVANCING 1.
006180     MOVE SPACES      TO RPT-LINE.
006190     WRITE RPT-LINE AFTER ADVANCING 1.
006200     ADD 2 TO W-PRINTED-LINES.
006210
006220 0750-EXIT.
006230     EXIT.
006240*    ------------------------------------------------------------
006250
006260     COPY "PL-LOOKUP-COMPANY-TABLE.CBL".
006270     COPY "PL-LOOKUP-USER-TABLE.CBL".
006280     COPY "PL-LOOKUP-CATEGORY-TABLE.CBL".
006290     COPY "PLPRINT.CBL".
