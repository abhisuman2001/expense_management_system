000100*
000110*    FDCAT.CBL -- record layout for the CATEGORY master.
000120*    Categories are scoped to one company; CAT-ID is only unique
000130*    within CAT-COMPANY-ID, so lookups always match on both
000140*    fields.
000150*
000160    FD  CATEGORY-FILE
000170        LABEL RECORDS ARE STANDARD.
000180
000190    01  CATEGORY-RECORD.
000200        05  CAT-ID                  PIC 9(03).
000210        05  CAT-NAME                PIC X(20).
000220        05  CAT-COMPANY-ID          PIC 9(05).
000230        05  CAT-ACTIVE              PIC X(01).
000240            88  CAT-IS-ACTIVE           VALUE "Y".
000250        05  FILLER                  PIC X(01).
