000100*
000110*    FDUSER.CBL -- record layout for the USERS master.
000120*    USER-ROLE:  A = ADMIN, M = MANAGER, E = EMPLOYEE.
000130*    USER-MANAGER-ID of 00000 means the user has no manager, and
000140*    any claim the user submits posts as auto-approved rather
000150*    than routing to a manager step.
000160*
000170    FD  USER-FILE
000180        LABEL RECORDS ARE STANDARD.
000190
000200    01  USER-RECORD.
000210        05  USER-ID                 PIC 9(05).
000220        05  USER-EMAIL              PIC X(40).
000230        05  USER-FIRST-NAME         PIC X(15).
000240        05  USER-LAST-NAME          PIC X(15).
000250        05  USER-ROLE               PIC X(01).
000260            88  USER-IS-ADMIN           VALUE "A".
000270            88  USER-IS-MANAGER         VALUE "M".
000280            88  USER-IS-EMPLOYEE        VALUE "E".
000290        05  USER-COMPANY-ID         PIC 9(05).
000300        05  USER-MANAGER-ID         PIC 9(05).
000310            88  USER-HAS-NO-MANAGER     VALUE ZEROS.
000320        05  USER-ACTIVE             PIC X(01).
000330            88  USER-IS-ACTIVE          VALUE "Y".
000340        05  FILLER                  PIC X(02).
