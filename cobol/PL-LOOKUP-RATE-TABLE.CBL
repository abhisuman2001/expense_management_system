000100*
000110*    PL-LOOKUP-RATE-TABLE.CBL -- binary search of RATE-TABLE.
000120*    Caller moves the key into WS-SEARCH-FROM-CCY and
000130*    WS-SEARCH-TO-CCY and PERFORMs LOOK-UP-RATE-TABLE;
000140*    W-FOUND-RATE-RECORD comes back "Y" or "N" and, when found,
000150*    RT-IDX points at the matching entry.
000160*
000170 LOOK-UP-RATE-TABLE.
000180
000190    MOVE "N" TO W-FOUND-RATE-RECORD.
000200    SEARCH ALL RATE-ENTRY
000210        AT END
000220            CONTINUE
000230        WHEN RT-FROM-CCY (RT-IDX) = WS-SEARCH-FROM-CCY
000240         AND RT-TO-CCY   (RT-IDX) = WS-SEARCH-TO-CCY
000250            MOVE "Y" TO W-FOUND-RATE-RECORD.
