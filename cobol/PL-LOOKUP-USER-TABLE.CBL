000100*
000110*    PL-LOOKUP-USER-TABLE.CBL -- binary search of USER-TABLE.
000120*    Caller moves the key into WS-SEARCH-USER-ID and PERFORMs
000130*    LOOK-UP-USER-TABLE; W-FOUND-USER-RECORD comes back "Y" or "N"
000140*    and, when found, UT-IDX points at the matching entry.
000150*
000160 LOOK-UP-USER-TABLE.
000170
000180    MOVE "N" TO W-FOUND-USER-RECORD.
000190    SEARCH ALL USER-ENTRY
000200        AT END
000210            CONTINUE
000220        WHEN UT-USER-ID (UT-IDX) = WS-SEARCH-USER-ID
000230            MOVE "Y" TO W-FOUND-USER-RECORD.
