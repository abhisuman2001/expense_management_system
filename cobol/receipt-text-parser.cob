000100*
000110*    THIS PROGRAM READS THE SCANNED-RECEIPT TEXT FILE, ONE LINE
000120*    PER RECORD, GROUPED BY RECEIPT ID IN LINE-NUMBER ORDER, AND
000130*    BOILS EACH RECEIPT DOWN TO THREE FACTS FOR THE EXPENSE
000140*    CLERKS: THE LARGEST DOLLAR AMOUNT MENTIONED ON THE RECEIPT
000150*    (TAKEN TO BE THE TOTAL), A CANDIDATE MERCHANT NAME TAKEN
000160*    FROM THE TOP OF THE RECEIPT, AND A GUESSED EXPENSE CATEGORY
000170*    BASED ON KEYWORDS FOUND ANYWHERE IN THE TEXT.  THIS PROGRAM
000180*    DOES NOT TOUCH THE EXPENSE MASTER -- IT ONLY PRINTS ITS
000190*    FINDINGS FOR THE CLERK TO KEY IN OR CONFIRM.
000200*
000210*    CHANGE-LOG.
000220*    06/10/91  DMW  REQ-0104  INITIAL RELEASE -- AMOUNT, MERCHANT
000230*                             AND CATEGORY EXTRACTION FROM SCANNED
000240*                             RECEIPT TEXT.
000250*    02/11/93  RGH  REQ-0142  ADDED THE PHONE-NUMBER EXCLUSION TO
000260*                             THE MERCHANT-LINE TEST -- SCANNER
000270*                             OUTPUT WAS PICKING A FAX NUMBER LINE
000280*                             AS THE MERCHANT NAME.
000290*    08/04/95  TJK  REQ-0211  CATEGORY KEYWORD LIST EXPANDED PER
000300*                             THE TRAVEL DESK'S REQUEST (UBER,
000310*                             LYFT ADDED -- RIDE-SHARE RECEIPTS
000320*                             WERE FALLING THROUGH TO 'OTHER').
000330*    01/05/98  SPO  REQ-0261  Y2K REVIEW -- NO DATE FIELDS TOUCHED
000340*                             BY THIS PROGRAM, NO CHANGE REQUIRED.
000350*    06/09/99  SPO  REQ-0270  Y2K -- FINAL SIGN-OFF, CONFIRMED
000360*                             AGAIN, NO CHANGE REQUIRED.
000370*    03/02/03  TJK  REQ-0312  OUTPUT LINE SPACING ALIGNED WITH THE
000380*                             REST OF THE SUITE'S RPTFILE FORMAT.
000390*
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. receipt-text-parser.
000420 AUTHOR. D. M. WEISS.
000430 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000440 DATE-WRITTEN. JUNE 10, 1991.
000450 DATE-COMPILED.
000460 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000470 ENVIRONMENT DIVISION.
000480     CONFIGURATION SECTION.
000490     SOURCE-COMPUTER. IBM-4341.
000500     OBJECT-COMPUTER. IBM-4341.
000510     SPECIAL-NAMES.
000520         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000530         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000540         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000550                OFF STATUS IS W-RERUN-SWITCH-OFF.
000560*    UPSI-0 IS SET ON BY THE RERUN JCL WHEN THIS STEP IS RESTARTED
000570*    AFTER A FAILING CLOSE.  NO EDIT IN THIS PROGRAM CURRENTLY
000580*    TESTS THE SWITCH -- RPTFILE IS LINE SEQUENTIAL AND A RERUN
000590*    SIMPLY OVERWRITES IT -- BUT THE SWITCH IS CARRIED FORWARD FOR
000600*    THE OPERATOR'S BENEFIT.  RGH 05/20/91.
000610     INPUT-OUTPUT SECTION.
000620     FILE-CONTROL.
000630         COPY "SLRCPT.CBL".
000640         COPY "SLRPT.CBL".
000650 DATA DIVISION.
000660     FILE SECTION.
000670         COPY "FDRCPT.CBL".
000680         COPY "FDRPT.CBL".
000690     WORKING-STORAGE SECTION.
000700
000710    01  W-END-OF-RECEIPT-FILE       PIC X         VALUE "N".
000720        88  END-OF-RECEIPT-FILE         VALUE "Y".
000730
000740    01  W-FIRST-RECEIPT-SWITCH      PIC X         VALUE "Y".
000750        88  FIRST-RECEIPT               VALUE "Y".
000760
000770    01  WS-RCT-READ-COUNT           PIC 9(06) COMP VALUE ZERO.
000780    01  WS-RCT-RECEIPT-COUNT        PIC 9(05) COMP VALUE ZERO.
000790    01  WS-ACCUM-RCT-ID             PIC 9(05)     VALUE ZERO.
000800
000810*    Amount-scan work fields.  The largest decimal candidate found
000820*    anywhere on the receipt is kept as the extracted total.
000830    01  WS-BEST-AMOUNT              PIC 9(06)V99  VALUE ZERO.
000840    01  WS-CANDIDATE-AMOUNT         PIC 9(06)V99  VALUE ZERO.
000850    01  WS-CANDIDATE-DEC-AMOUNT     PIC 9(06)V99  VALUE ZERO.
000860    01  WS-CANDIDATE-INT            PIC 9(08) COMP VALUE ZERO.
000870    01  WS-CANDIDATE-DEC            PIC 9(02) COMP VALUE ZERO.
000880    01  WS-DOT-POS                  PIC 9(02) COMP VALUE ZERO.
000890    01  WS-PRIOR-CHAR-POS           PIC 9(02) COMP VALUE ZERO.
000900    01  WS-DEC-CHAR-POS-1           PIC 9(02) COMP VALUE ZERO.
000910    01  WS-DEC-CHAR-POS-2           PIC 9(02) COMP VALUE ZERO.
000920    01  WS-RUN-START                PIC 9(02) COMP VALUE ZERO.
000930    01  WS-RUN-LENGTH               PIC 9(02) COMP VALUE ZERO.
000940    01  WS-TEST-POS                 PIC 9(02) COMP VALUE ZERO.
000950    01  WS-CHAR-IDX                 PIC 9(02) COMP VALUE ZERO.
000960
000970*    A digit character, redefined as a single-digit numeric item,
000980*    yields that digit's value -- the storage for a DISPLAY digit
000990*    and an unsigned one-digit numeric item are one and the same.
001000    01  WS-DIGIT-WORK.
001010        05  WS-DIGIT-CHAR            PIC X.
001020    01  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-WORK
001030                                     PIC 9.
001040
001050*    Merchant-line work fields.  Only lines 1 through 5 are looked
001060*    at, and the search stops at the first qualifying line.
001070    01  WS-LINE-LENGTH              PIC 9(02) COMP VALUE ZERO.
001080    01  WS-LINE-UPPER                PIC X(60) VALUE SPACES.
001090    01  W-LINE-QUALIFIES            PIC X         VALUE "Y".
001100        88  LINE-QUALIFIES              VALUE "Y".
001110    01  W-LINE-IS-PHONE-LIKE        PIC X         VALUE "N".
001120        88  LINE-IS-PHONE-LIKE          VALUE "Y".
001130    01  WS-MERCHANT-NAME             PIC X(30) VALUE SPACES.
001140    01  W-MERCHANT-FOUND            PIC X         VALUE "N".
001150        88  MERCHANT-FOUND              VALUE "Y".
001160
001170*    Whole-receipt text accumulator, built up one line at a time
001180*    as the receipt is read, and used for the category keyword
001190*    scan once the receipt's last line has gone by.
001200    01  WS-RECEIPT-TEXT-BUFFER       PIC X(1200) VALUE SPACES.
001210    01  WS-RECEIPT-TEXT-LENGTH       PIC 9(04) COMP VALUE ZERO.
001220    01  WS-APPEND-POINTER            PIC 9(04) COMP VALUE ZERO.
001230
001240*    Generic substring-search work fields, shared by the merchant
001250*    excluded-word test and the category keyword test below.
001260    01  WS-SCAN-TEXT-BUFFER          PIC X(1200) VALUE SPACES.
001270    01  WS-SCAN-TEXT-LENGTH          PIC 9(04) COMP VALUE ZERO.
001280    01  WS-SCAN-KEYWORD              PIC X(15) VALUE SPACES.
001290    01  WS-SCAN-KEYWORD-LENGTH       PIC 9(02) COMP VALUE ZERO.
001300    01  WS-SCAN-LIMIT                PIC 9(04) COMP VALUE ZERO.
001310    01  WS-SCAN-POS                  PIC 9(04) COMP VALUE ZERO.
001320    01  W-KEYWORD-FOUND              PIC X         VALUE "N".
001330        88  KEYWORD-FOUND                VALUE "Y".
001340    01  WS-KEYWORD-IDX               PIC 9(02) COMP VALUE ZERO.
001350
001360    01  WS-CATEGORY-CODE             PIC 9(02) VALUE ZERO.
001370    01  WS-CATEGORY-NAME             PIC X(20) VALUE SPACES.
001380
001390    01  WS-AMOUNT-EDIT               PIC ZZZ,ZZ9.99.
001400    01  WS-OUTPUT-LINE               PIC X(80) VALUE SPACES.
001410
001420*    Words that disqualify an otherwise plausible merchant line --
001430*    RECEIPT/THANK YOU/WELCOME headers and DATE/TIME/TOTAL/AMOUNT
001440*    caption lines are never the merchant's own name.
001450    01  WS-EXCLUDE-WORD-LOAD.
001460        05  FILLER  PIC X(17) VALUE "RECEIPT        07".
001470        05  FILLER  PIC X(17) VALUE "THANK YOU      09".
001480        05  FILLER  PIC X(17) VALUE "WELCOME        07".
001490        05  FILLER  PIC X(17) VALUE "DATE           04".
001500        05  FILLER  PIC X(17) VALUE "TIME           04".
001510        05  FILLER  PIC X(17) VALUE "TOTAL          05".
001520        05  FILLER  PIC X(17) VALUE "AMOUNT         06".
001530    01  WS-EXCLUDE-WORD-TABLE REDEFINES WS-EXCLUDE-WORD-LOAD.
001540        05  EW-ENTRY OCCURS 7 TIMES.
001550            10  EW-KEYWORD-TEXT          PIC X(15).
001560            10  EW-KEYWORD-LENGTH        PIC 9(02).
001570
001580*    Category keyword list, checked in this fixed order -- MEALS,
001590*    TRAVEL, INTERNET/PHONE, OFFICE SUPPLIES, TRAINING -- so a
001600*    receipt matching more than one list still lands on the same
001610*    category the clerks have always expected for it.
001620    01  WS-CATEGORY-KEYWORD-LOAD.
001630        05  FILLER  PIC X(19) VALUE "RESTAURANT     1001".
001640        05  FILLER  PIC X(19) VALUE "CAFE           0401".
001650        05  FILLER  PIC X(19) VALUE "FOOD           0401".
001660        05  FILLER  PIC X(19) VALUE "DINING         0601".
001670        05  FILLER  PIC X(19) VALUE "LUNCH          0501".
001680        05  FILLER  PIC X(19) VALUE "DINNER         0601".
001690        05  FILLER  PIC X(19) VALUE "BREAKFAST      0901".
001700        05  FILLER  PIC X(19) VALUE "MEAL           0401".
001710        05  FILLER  PIC X(19) VALUE "HOTEL          0502".
001720        05  FILLER  PIC X(19) VALUE "MOTEL          0502".
001730        05  FILLER  PIC X(19) VALUE "FLIGHT         0602".
001740        05  FILLER  PIC X(19) VALUE "AIRLINE        0702".
001750        05  FILLER  PIC X(19) VALUE "TAXI           0402".
001760        05  FILLER  PIC X(19) VALUE "UBER           0402".
001770        05  FILLER  PIC X(19) VALUE "LYFT           0402".
001780        05  FILLER  PIC X(19) VALUE "TRAIN          0502".
001790        05  FILLER  PIC X(19) VALUE "BUS            0302".
001800        05  FILLER  PIC X(19) VALUE "TELECOM        0703".
001810        05  FILLER  PIC X(19) VALUE "MOBILE         0603".
001820        05  FILLER  PIC X(19) VALUE "INTERNET       0803".
001830        05  FILLER  PIC X(19) VALUE "WIFI           0403".
001840        05  FILLER  PIC X(19) VALUE "PHONE          0503".
001850        05  FILLER  PIC X(19) VALUE "CELLULAR       0803".
001860        05  FILLER  PIC X(19) VALUE "OFFICE         0604".
001870        05  FILLER  PIC X(19) VALUE "SUPPLIES       0804".
001880        05  FILLER  PIC X(19) VALUE "PAPER          0504".
001890        05  FILLER  PIC X(19) VALUE "PRINTER        0704".
001900        05  FILLER  PIC X(19) VALUE "COMPUTER       0804".
001910        05  FILLER  PIC X(19) VALUE "ELECTRONICS    1104".
001920        05  FILLER  PIC X(19) VALUE "TRAINING       0805".
001930        05  FILLER  PIC X(19) VALUE "EDUCATION      0905".
001940        05  FILLER  PIC X(19) VALUE "COURSE         0605".
001950        05  FILLER  PIC X(19) VALUE "SEMINAR        0705".
001960        05  FILLER  PIC X(19) VALUE "WORKSHOP       0805".
001970        05  FILLER  PIC X(19) VALUE "CONFERENCE     1005".
001980    01  WS-CATEGORY-KEYWORD-TABLE
001990                     REDEFINES WS-CATEGORY-KEYWORD-LOAD.
002000        05  CK-ENTRY OCCURS 35 TIMES.
002010            10  CK-KEYWORD-TEXT          PIC X(15).
002020            10  CK-KEYWORD-LENGTH        PIC 9(02).
002030            10  CK-CATEGORY-CODE         PIC 9(02).
002040
002050 PROCEDURE DIVISION.
002060
002070 0000-PARSE-RECEIPTS.
002080
002090     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
002100
002110     PERFORM 0400-READ-RECEIPT-NEXT-RECORD THRU 0400-EXIT.
002120     PERFORM 0300-PROCESS-ONE-LINE THRU 0300-EXIT
002130         UNTIL END-OF-RECEIPT-FILE.
002140
002150     IF NOT FIRST-RECEIPT
002160         PERFORM 0290-EMIT-PARSED-RECEIPT THRU 0290-EXIT.
002170
002180     PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.
002190     PERFORM 0990-TERMINATE-RUN      THRU 0990-EXIT.
002200
002210     STOP RUN.
002220*    ------------------------------------------------------------
002230
002240 0100-INITIALIZE-RUN.
002250
002260     MOVE "N" TO W-END-OF-RECEIPT-FILE.
002270     MOVE "Y" TO W-FIRST-RECEIPT-SWITCH.
002280     MOVE ZERO TO WS-RCT-READ-COUNT WS-RCT-RECEIPT-COUNT.
002290
002300     OPEN INPUT  RECEIPT-FILE.
002310     OPEN OUTPUT RPTFILE.
002320
002330 0100-EXIT.
002340     EXIT.
002350*    ------------------------------------------------------------
002360
002370 0300-PROCESS-ONE-LINE.
002380
002390     IF FIRST-RECEIPT
002400         MOVE "N" TO W-FIRST-RECEIPT-SWITCH
002410         MOVE RCT-ID TO WS-ACCUM-RCT-ID
002420         PERFORM 0250-START-NEW-RECEIPT THRU 0250-EXIT
002430     ELSE
002440         IF RCT-ID NOT = WS-ACCUM-RCT-ID
002450             PERFORM 0290-EMIT-PARSED-RECEIPT THRU 0290-EXIT
002460             MOVE RCT-ID TO WS-ACCUM-RCT-ID
002470             PERFORM 0250-START-NEW-RECEIPT THRU 0250-EXIT.
002480
002490     PERFORM 0210-SCAN-LINE-FOR-AMOUNT THRU 0210-EXIT.
002500
002510     IF NOT MERCHANT-FOUND AND RCT-LINE-NO NOT > 5
002520         PERFORM 0220-CHECK-LINE-FOR-MERCHANT THRU 0220-EXIT.
002530
002540     PERFORM 0240-APPEND-LINE-TO-BUFFER THRU 0240-EXIT.
002550
002560     PERFORM 0400-READ-RECEIPT-NEXT-RECORD THRU 0400-EXIT.
002570
002580 0300-EXIT.
002590     EXIT.
002600*    ------------------------------------------------------------
002610
002620 0210-SCAN-LINE-FOR-AMOUNT.
002630
002640     PERFORM 0211-CHECK-ONE-DOT-POSITION THRU 0211-EXIT
002650         VARYING WS-DOT-POS FROM 1 BY 1
002660         UNTIL WS-DOT-POS > 60.
002670
002680 0210-EXIT.
002690     EXIT.
002700*    ------------------------------------------------------------
002710
002720 0211-CHECK-ONE-DOT-POSITION.
002730
002740     IF WS-RCT-TEXT-CHARS (WS-DOT-POS) NOT = "."
002750         GO TO 0211-EXIT.
002760     IF WS-DOT-POS < 2
002770         GO TO 0211-EXIT.
002780     IF WS-DOT-POS > 58
002790         GO TO 0211-EXIT.
002800
002810     SUBTRACT 1 FROM WS-DOT-POS GIVING WS-PRIOR-CHAR-POS.
002820     ADD 1 TO WS-DOT-POS GIVING WS-DEC-CHAR-POS-1.
002830     ADD 2 TO WS-DOT-POS GIVING WS-DEC-CHAR-POS-2.
002840
002850     IF WS-RCT-TEXT-CHARS (WS-PRIOR-CHAR-POS) NOT NUMERIC
002860         GO TO 0211-EXIT.
002870     IF WS-RCT-TEXT-CHARS (WS-DEC-CHAR-POS-1) NOT NUMERIC
002880         GO TO 0211-EXIT.
002890     IF WS-RCT-TEXT-CHARS (WS-DEC-CHAR-POS-2) NOT NUMERIC
002900         GO TO 0211-EXIT.
002910
002920     MOVE WS-PRIOR-CHAR-POS TO WS-RUN-START.
002930     PERFORM 0212-BACK-UP-RUN-START THRU 0212-EXIT.
002940
002950     SUBTRACT WS-RUN-START FROM WS-PRIOR-CHAR-POS
002960         GIVING WS-RUN-LENGTH.
002970     ADD 1 TO WS-RUN-LENGTH.
002980
002990     IF WS-RUN-LENGTH > 6
003000         GO TO 0211-EXIT.
003010
003020     MOVE ZERO TO WS-CANDIDATE-INT.
003030     PERFORM 0213-ACCUMULATE-INTEGER-DIGIT THRU 0213-EXIT
003040         VARYING WS-CHAR-IDX FROM WS-RUN-START BY 1
003050         UNTIL WS-CHAR-IDX > WS-PRIOR-CHAR-POS.
003060
003070     MOVE WS-RCT-TEXT-CHARS (WS-DEC-CHAR-POS-1) TO WS-DIGIT-CHAR.
003080     MOVE WS-DIGIT-NUMERIC TO WS-CANDIDATE-DEC.
003090     MULTIPLY 10 BY WS-CANDIDATE-DEC.
003100     MOVE WS-RCT-TEXT-CHARS (WS-DEC-CHAR-POS-2) TO WS-DIGIT-CHAR.
003110     ADD WS-DIGIT-NUMERIC TO WS-CANDIDATE-DEC.
003120
003130     MOVE WS-CANDIDATE-INT TO WS-CANDIDATE-AMOUNT.
003140     DIVIDE WS-CANDIDATE-DEC BY 100
003150         GIVING WS-CANDIDATE-DEC-AMOUNT.
003160     ADD WS-CANDIDATE-DEC-AMOUNT TO WS-CANDIDATE-AMOUNT.
003170
003180     IF WS-CANDIDATE-AMOUNT < 0.01
003190         GO TO 0211-EXIT.
003200     IF WS-CANDIDATE-AMOUNT > 999999.99
003210         GO TO 0211-EXIT.
003220     IF WS-CANDIDATE-AMOUNT > WS-BEST-AMOUNT
003230         MOVE WS-CANDIDATE-AMOUNT TO WS-BEST-AMOUNT.
003240
003250 0211-EXIT.
003260     EXIT.
003270*    ------------------------------------------------------------
003280
003290 0212-BACK-UP-RUN-START.
003300
003310     IF WS-RUN-START = 1
003320         GO TO 0212-EXIT.
003330     SUBTRACT 1 FROM WS-RUN-START GIVING WS-TEST-POS.
003340     IF WS-RCT-TEXT-CHARS (WS-TEST-POS) NOT NUMERIC
003350         GO TO 0212-EXIT.
003360     MOVE WS-TEST-POS TO WS-RUN-START.
003370     GO TO 0212-BACK-UP-RUN-START.
003380
003390 0212-EXIT.
003400     EXIT.
003410*    ------------------------------------------------------------
003420
003430 0213-ACCUMULATE-INTEGER-DIGIT.
003440
003450     MOVE WS-RCT-TEXT-CHARS (WS-CHAR-IDX) TO WS-DIGIT-CHAR.
003460     MULTIPLY 10 BY WS-CANDIDATE-INT.
003470     ADD WS-DIGIT-NUMERIC TO WS-CANDIDATE-INT.
003480
003490 0213-EXIT.
003500     EXIT.
003510*    ------------------------------------------------------------
003520
003530 0220-CHECK-LINE-FOR-MERCHANT.
003540
003550     PERFORM 0221-FIND-LINE-LENGTH THRU 0221-EXIT.
003560
003570     IF WS-LINE-LENGTH < 3
003580         GO TO 0220-EXIT.
003590     IF WS-LINE-LENGTH > 50
003600         GO TO 0220-EXIT.
003610     IF RCT-TEXT (1 : WS-LINE-LENGTH) IS NUMERIC
003620         GO TO 0220-EXIT.
003630
003640     MOVE "Y" TO W-LINE-IS-PHONE-LIKE.
003650     PERFORM 0222-CHECK-PHONE-CHARACTER THRU 0222-EXIT
003660         VARYING WS-CHAR-IDX FROM 1 BY 1
003670         UNTIL WS-CHAR-IDX > WS-LINE-LENGTH.
003680     IF LINE-IS-PHONE-LIKE
003690         GO TO 0220-EXIT.
003700
003710     MOVE RCT-TEXT TO WS-LINE-UPPER.
003720     INSPECT WS-LINE-UPPER CONVERTING
003730         "abcdefghijklmnopqrstuvwxyz" TO
003740         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003750     MOVE WS-LINE-UPPER      TO WS-SCAN-TEXT-BUFFER.
003760     MOVE WS-LINE-LENGTH     TO WS-SCAN-TEXT-LENGTH.
003770
003780     MOVE "Y" TO W-LINE-QUALIFIES.
003790     PERFORM 0224-CHECK-ONE-EXCLUDED-WORD THRU 0224-EXIT
003800         VARYING WS-KEYWORD-IDX FROM 1 BY 1
003810         UNTIL WS-KEYWORD-IDX > 7 OR NOT LINE-QUALIFIES.
003820
003830     IF NOT LINE-QUALIFIES
003840         GO TO 0220-EXIT.
003850
003860     MOVE RCT-TEXT TO WS-MERCHANT-NAME.
003870     MOVE "Y" TO W-MERCHANT-FOUND.
003880
003890 0220-EXIT.
003900     EXIT.
003910*    ------------------------------------------------------------
003920
003930 0221-FIND-LINE-LENGTH.
003940
003950     MOVE 60 TO WS-LINE-LENGTH.
003960
003970 0221-BACK-UP.
003980     IF WS-LINE-LENGTH = ZERO
003990         GO TO 0221-EXIT.
004000     IF WS-RCT-TEXT-CHARS (WS-LINE-LENGTH) NOT = SPACE
004010         GO TO 0221-EXIT.
004020     SUBTRACT 1 FROM WS-LINE-LENGTH.
004030     GO TO 0221-BACK-UP.
004040
004050 0221-EXIT.
004060     EXIT.
004070*    ------------------------------------------------------------
004080
004090 0222-CHECK-PHONE-CHARACTER.
004100
004110     IF WS-RCT-TEXT-CHARS (WS-CHAR-IDX) IS NUMERIC
004120         GO TO 0222-EXIT.
004130     IF WS-RCT-TEXT-CHARS (WS-CHAR-IDX) = SPACE
004140         GO TO 0222-EXIT.
004150     IF WS-RCT-TEXT-CHARS (WS-CHAR-IDX) = "-"
004160         GO TO 0222-EXIT.
004170     IF WS-RCT-TEXT-CHARS (WS-CHAR-IDX) = "("
004180         GO TO 0222-EXIT.
004190     IF WS-RCT-TEXT-CHARS (WS-CHAR-IDX) = ")"
004200         GO TO 0222-EXIT.
004210
004220     MOVE "N" TO W-LINE-IS-PHONE-LIKE.
004230
004240 0222-EXIT.
004250     EXIT.
004260*    ------------------------------------------------------------
004270
004280 0224-CHECK-ONE-EXCLUDED-WORD.
004290
004300     MOVE EW-KEYWORD-TEXT   (WS-KEYWORD-IDX) TO WS-SCAN-KEYWORD.
004310     MOVE EW-KEYWORD-LENGTH (WS-KEYWORD-IDX)
004320                              TO WS-SCAN-KEYWORD-LENGTH.
004330     PERFORM 0500-SEARCH-KEYWORD THRU 0500-EXIT.
004340     IF KEYWORD-FOUND
004350         MOVE "N" TO W-LINE-QUALIFIES.
004360
004370 0224-EXIT.
004380     EXIT.
004390*    ------------------------------------------------------------
004400
004410 0230-SCAN-FOR-CATEGORY.
004420
004430     MOVE WS-RECEIPT-TEXT-BUFFER TO WS-SCAN-TEXT-BUFFER.
004440     MOVE WS-RECEIPT-TEXT-LENGTH TO WS-SCAN-TEXT-LENGTH.
004450     INSPECT WS-SCAN-TEXT-BUFFER CONVERTING
004460         "abcdefghijklmnopqrstuvwxyz" TO
004470         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004480
004490     MOVE ZERO TO WS-CATEGORY-CODE.
004500     PERFORM 0232-CHECK-ONE-KEYWORD THRU 0232-EXIT
004510         VARYING WS-KEYWORD-IDX FROM 1 BY 1
004520         UNTIL WS-KEYWORD-IDX > 35 OR WS-CATEGORY-CODE NOT = ZERO.
004530
004540     PERFORM 0234-SET-CATEGORY-NAME THRU 0234-EXIT.
004550
004560 0230-EXIT.
004570     EXIT.
004580*    ------------------------------------------------------------
004590
004600 0232-CHECK-ONE-KEYWORD.
004610
004620     MOVE CK-KEYWORD-TEXT   (WS-KEYWORD-IDX) TO WS-SCAN-KEYWORD.
004630     MOVE CK-KEYWORD-LENGTH (WS-KEYWORD-IDX)
004640                              TO WS-SCAN-KEYWORD-LENGTH.
004650     PERFORM 0500-SEARCH-KEYWORD THRU 0500-EXIT.
004660     IF KEYWORD-FOUND
004670         MOVE CK-CATEGORY-CODE (WS-KEYWORD-IDX)
004680                                     TO WS-CATEGORY-CODE.
004690
004700 0232-EXIT.
004710     EXIT.
004720*    ------------------------------------------------------------
004730
004740 0234-SET-CATEGORY-NAME.
004750
004760     MOVE "OTHER"           TO WS-CATEGORY-NAME.
004770     IF WS-CATEGORY-CODE = 1
004780         MOVE "MEALS"              TO WS-CATEGORY-NAME.
004790     IF WS-CATEGORY-CODE = 2
004800         MOVE "TRAVEL"             TO WS-CATEGORY-NAME.
004810     IF WS-CATEGORY-CODE = 3
004820         MOVE "INTERNET/PHONE"     TO WS-CATEGORY-NAME.
004830     IF WS-CATEGORY-CODE = 4
004840         MOVE "OFFICE SUPPLIES"    TO WS-CATEGORY-NAME.
004850     IF WS-CATEGORY-CODE = 5
004860         MOVE "TRAINING"           TO WS-CATEGORY-NAME.
004870
004880 0234-EXIT.
004890     EXIT.
004900*    ------------------------------------------------------------
004910
004920 0240-APPEND-LINE-TO-BUFFER.
004930
004940     ADD 1 TO WS-RECEIPT-TEXT-LENGTH GIVING WS-APPEND-POINTER.
004950     IF WS-APPEND-POINTER > 1130
004960         GO TO 0240-EXIT.
004970
004980     STRING RCT-TEXT DELIMITED BY SIZE
004990            " "      DELIMITED BY SIZE
005000         INTO WS-RECEIPT-TEXT-BUFFER
005010         WITH POINTER WS-APPEND-POINTER
005020         ON OVERFLOW
005030             CONTINUE.
005040
005050     SUBTRACT 1 FROM WS-APPEND-POINTER
005060         GIVING WS-RECEIPT-TEXT-LENGTH.
005070
005080 0240-EXIT.
005090     EXIT.
005100*    ------------------------------------------------------------
005110
005120 0250-START-NEW-RECEIPT.
005130
005140     ADD 1 TO WS-RCT-RECEIPT-COUNT.
005150
005160     MOVE ZERO   TO WS-BEST-AMOUNT.
005170     MOVE SPACES TO WS-MERCHANT-NAME.
005180     MOVE "N"    TO W-MERCHANT-FOUND.
005190     MOVE SPACES TO WS-RECEIPT-TEXT-BUFFER.
005200     MOVE ZERO   TO WS-RECEIPT-TEXT-LENGTH.
005210
005220 0250-EXIT.
005230     EXIT.
005240*    ------------------------------------------------------------
005250
005260 0290-EMIT-PARSED-RECEIPT.
005270
005280     PERFORM 0230-SCAN-FOR-CATEGORY THRU 0230-EXIT.
005290
005300     MOVE WS-BEST-AMOUNT TO WS-AMOUNT-EDIT.
005310     MOVE SPACES TO WS-OUTPUT-LINE.
005320     STRING WS-ACCUM-RCT-ID   DELIMITED BY SIZE
005330            "  "              DELIMITED BY SIZE
005340            WS-AMOUNT-EDIT    DELIMITED BY SIZE
005350            "  "              DELIMITED BY SIZE
005360            WS-MERCHANT-NAME  DELIMITED BY SIZE
005370            "  "              DELIMITED BY SIZE
005380            WS-CATEGORY-NAME  DELIMITED BY SIZE
005390         INTO WS-OUTPUT-LINE.
005400
005410     MOVE WS-OUTPUT-LINE TO RPT-LINE.
005420     WRITE RPT-LINE.
005430
005440 0290-EXIT.
005450     EXIT.
005460*    ------------------------------------------------------------
005470
005480 0400-READ-RECEIPT-NEXT-RECORD.
005490
005500     READ RECEIPT-FILE
005510         AT END
005520             MOVE "Y" TO W-END-OF-RECEIPT-FILE
005530             GO TO 0400-EXIT.
005540
005550     ADD 1 TO WS-RCT-READ-COUNT.
005560     IF WS-RECEIPT-RECORD-ALPHA = SPACES
005570         GO TO 0400-READ-RECEIPT-NEXT-RECORD.
005580
005590 0400-EXIT.
005600     EXIT.
005610*    ------------------------------------------------------------
005620
005630 0500-SEARCH-KEYWORD.
005640
005650     MOVE "N" TO W-KEYWORD-FOUND.
005660     IF WS-SCAN-TEXT-LENGTH < WS-SCAN-KEYWORD-LENGTH
005670         GO TO 0500-EXIT.
005680
005690     SUBTRACT WS-SCAN-KEYWORD-LENGTH FROM WS-SCAN-TEXT-LENGTH
005700         GIVING WS-SCAN-LIMIT.
005710     ADD 1 TO WS-SCAN-LIMIT.
005720
005730     PERFORM 0510-CHECK-SCAN-POSITION THRU 0510-EXIT
005740         VARYING WS-SCAN-POS FROM 1 BY 1
005750         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR KEYWORD-FOUND.
005760
005770 0500-EXIT.
005780     EXIT.
005790*    ------------------------------------------------------------
005800
005810 0510-CHECK-SCAN-POSITION.
005820
005830     IF WS-SCAN-TEXT-BUFFER (WS-SCAN-POS : WS-SCAN-KEYWORD-LENGTH)
005840      = WS-SCAN-KEYWORD (1 : WS-SCAN-KEYWORD-LENGTH)
005850         MOVE "Y" TO W-KEYWORD-FOUND.
005860
005870 0510-EXIT.
005880     EXIT.
005890*    ------------------------------------------------------------
005900
005910 0900-DISPLAY-RUN-TOTALS.
005920
005930     DISPLAY "RECEIPT-TEXT-PARSER RUN TOTALS".
005940     DISPLAY "RECEIPT LINES READ.... " WS-RCT-READ-COUNT.
005950     DISPLAY "RECEIPTS PARSED....... " WS-RCT-RECEIPT-COUNT.
005960
005970 0900-EXIT.
005980     EXIT.
005990*    ------------------------------------------------------------
006000
006010 0990-TERMINATE-RUN.
006020
006030     CLOSE RECEIPT-FILE.
006040     CLOSE RPTFILE.
006050
006060 0990-EXIT.
006070     EXIT.
