000100*
000110*    SLERR.CBL -- FILE-CONTROL entry for the ERRFILE.
000120*    Shared reject file for all six programs; ERR-SOURCE says
000130*    which one wrote a given record.
000140*
000150    SELECT ERROR-FILE ASSIGN TO ERRFILE
000160           ORGANIZATION IS LINE SEQUENTIAL.
