000100*
000110*    SLAPRV.CBL -- FILE-CONTROL entry for the APPROVLS file.
000120*    Written by expense-submission-post.cob, read and rewritten in
000130*    place by approval-action-post.cob, read again by
000140*    pending-approvals-report.cob.
000150*
000160    SELECT APPROVAL-FILE ASSIGN TO APPROVLS
000170           ORGANIZATION IS LINE SEQUENTIAL.
