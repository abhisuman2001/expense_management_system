000100*
000110*    FDXRATE.CBL -- record layout for the EXCHANGE-RATE table
000120*    file.
000130*    XR-RATE is units of XR-TO-CCY per one unit of XR-FROM-CCY.
000140*
000150    FD  EXRATE-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  EXRATE-RECORD.
000190        05  XR-FROM-CCY             PIC X(03).
000200        05  XR-TO-CCY               PIC X(03).
000210        05  XR-RATE                 PIC 9(04)V9(06).
000220        05  FILLER                  PIC X(01).
