000100*
000110*    FDACTN.CBL -- record layout for the ACTIONS transaction file.
000120*    ACT-APPROVER-ID must match APR-APPROVER-ID on the approval
000130*    named by ACT-APPROVAL-ID, or the action is rejected up front.
000140*
000150    FD  ACTION-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  ACTION-RECORD.
000190        05  ACT-APPROVAL-ID         PIC 9(05).
000200        05  ACT-APPROVER-ID         PIC 9(05).
000210        05  ACT-DECISION            PIC X(01).
000220            88  ACT-IS-APPROVE          VALUE "A".
000230            88  ACT-IS-REJECT           VALUE "R".
000240        05  ACT-COMMENTS            PIC X(50).
000250        05  FILLER                  PIC X(01).
000260
000270*    Flat view for the blank-trailer-line check on the way in.
000280    01  WS-ACTION-RECORD-ALPHA REDEFINES ACTION-RECORD PIC X(62).
