000100*
000110*    SLSUBM.CBL -- FILE-CONTROL entry for the SUBMITS transaction
000120*    file (expense submissions awaiting validation and posting).
000130*
000140    SELECT SUBMIT-FILE ASSIGN TO SUBMITS
000150           ORGANIZATION IS LINE SEQUENTIAL.
