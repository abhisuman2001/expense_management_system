000100*
000110*    FDCOMP.CBL -- record layout for the COMPANY master.
000120*    One record per subscribing company; small file, read once per
000130*    run and held in COMPANY-TABLE (wscotb01.cbl).
000140*
000150    FD  COMPANY-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  COMPANY-RECORD.
000190        05  COMPANY-ID              PIC 9(05).
000200        05  COMPANY-NAME            PIC X(30).
000210        05  COMPANY-COUNTRY         PIC X(20).
000220        05  COMPANY-CURRENCY        PIC X(03).
000230        05  FILLER                  PIC X(02).
