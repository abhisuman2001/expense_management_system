000100*
000110*    wsxmtb01.cbl -- EXPENSE-TABLE, the in-storage copy of the
000120*    updated EXPMAST posted by the submission run.  The action
000130*    run rereads EXPMAST whole, holds it here while the ACTIONS
000140*    file is processed, then rewrites it entry by entry at the
000150*    end.  EXP-ID is assigned in ascending order by the run that
000160*    posts it, so EXPMAST always arrives in EXP-ID order -- no
000170*    SORT is needed ahead of the load.
000180*
000190    01  EXPENSE-TABLE.
000200        05  EXPENSE-TABLE-COUNT     PIC 9(05)   COMP.
000210        05  EXPENSE-ENTRY OCCURS 0 TO 9999 TIMES
000220                          DEPENDING ON EXPENSE-TABLE-COUNT
000230                          ASCENDING KEY IS XM-EXP-ID
000240                          INDEXED BY XM-IDX.
000250            10  XM-EXP-ID               PIC 9(05).
000260            10  XM-EMPLOYEE-ID          PIC 9(05).
000270            10  XM-COMPANY-ID           PIC 9(05).
000280            10  XM-CATEGORY-ID          PIC 9(03).
000290            10  XM-AMOUNT               PIC S9(08)V99.
000300            10  XM-CURRENCY             PIC X(03).
000310            10  XM-AMOUNT-COMPANY       PIC S9(08)V99.
000320            10  XM-EXCHANGE-RATE        PIC 9(04)V9(06).
000330            10  XM-DESCRIPTION          PIC X(50).
000340            10  XM-EXPENSE-DATE         PIC 9(08).
000350            10  XM-MERCHANT             PIC X(30).
000360            10  XM-STATUS               PIC X(01).
000370                88  XM-IS-PENDING           VALUE "P".
000380                88  XM-IS-APPROVED          VALUE "A".
000390                88  XM-IS-REJECTED          VALUE "R".
000400
000410    01  WS-EXPENSE-MAX              PIC 9(05)   COMP VALUE 9999.
000420    01  W-FOUND-EXPENSE-RECORD      PIC X.
000430        88  FOUND-EXPENSE-RECORD        VALUE "Y".
000440
000450    77  WS-SEARCH-EXPENSE-ID        PIC 9(05).
