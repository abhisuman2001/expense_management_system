000100*
000110*    FDEXPM.CBL -- record layout for the EXPMAST file (the posted,
000120*    converted expense claim).
000130*    EXP-STATUS:  P = PENDING, A = APPROVED, R = REJECTED.
000140*
000150    FD  EXPMAST-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  EXPMAST-RECORD.
000190        05  EXP-ID                  PIC 9(05).
000200        05  EXP-EMPLOYEE-ID         PIC 9(05).
000210        05  EXP-COMPANY-ID          PIC 9(05).
000220        05  EXP-CATEGORY-ID         PIC 9(03).
000230        05  EXP-AMOUNT              PIC S9(08)V99.
000240        05  EXP-CURRENCY            PIC X(03).
000250        05  EXP-AMOUNT-COMPANY      PIC S9(08)V99.
000260        05  EXP-EXCHANGE-RATE       PIC 9(04)V9(06).
000270        05  EXP-DESCRIPTION         PIC X(50).
000280        05  EXP-EXPENSE-DATE        PIC 9(08).
000290        05  EXP-MERCHANT            PIC X(30).
000300        05  EXP-STATUS              PIC X(01).
000310            88  EXP-IS-PENDING          VALUE "P".
000320            88  EXP-IS-APPROVED         VALUE "A".
000330            88  EXP-IS-REJECTED         VALUE "R".
000340        05  FILLER                  PIC X(01).
000350
000360*    Flat view for the blank-trailer-line check when EXPMAST is
000370*    reread as input by the approval and reporting runs.
000380    01  WS-EXPMAST-RECORD-ALPHA REDEFINES EXPMAST-RECORD
000390                                 PIC X(141).
