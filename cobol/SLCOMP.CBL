000100*
000110*    SLCOMP.CBL -- FILE-CONTROL entry for the COMPANY master.
000120*    Loaded whole into a working-storage table at the start of the
000130*    run; no keyed access against this file -- see wscotb01.cbl.
000140*
000150    SELECT COMPANY-FILE ASSIGN TO COMPANY
000160           ORGANIZATION IS LINE SEQUENTIAL.
