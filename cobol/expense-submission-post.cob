000100*
000110*    THIS PROGRAM EDITS EXPENSE-SUBMISSION TRANSACTIONS RECEIVED
000120*    FROM THE FIELD-OFFICE EXTRACT, CONVERTS EACH CLAIM TO THE
000130*    EMPLOYEE'S COMPANY CURRENCY, POSTS THE RESULT TO EXPMAST, AND
000140*    OPENS THE MANAGER-APPROVAL WORKFLOW WHERE ONE APPLIES.
000150*    RECORDS THAT FAIL EDIT ARE WRITTEN TO ERRFILE AND ARE NOT
000160*    POSTED.
000170*
000180*    CHANGE-LOG.
000190*    03/14/91  RGH  REQ-0091  INITIAL RELEASE -- EDIT AND POST
000200*                             SUBMISSIONS TO EXPMAST.
000210*    07/02/91  RGH  REQ-0114  ADDED CURRENCY CONVERSION AGAINST
000220*                             THE EXRATES TABLE.
000230*    11/19/92  TJK  REQ-0158  CATEGORY LOOKUP NOW SCOPED TO THE
000240*                             EMPLOYEE'S OWN COMPANY, NOT GLOBAL.
000250*    02/08/93  TJK  REQ-0171  CLAIMS FOR EMPLOYEES WITH NO MANAGER
000260*                             NOW AUTO-APPROVE INSTEAD OF
000270*                             ERRORING.
000280*    09/30/94  DMW  REQ-0203  DESCRIPTION FIELD WIDENED FROM 30 TO
000290*                             50 BYTES TO MATCH THE NEW EXTRACT.
000300*    04/17/95  DMW  REQ-0219  RUN DATE NOW TAKEN FROM THE SYSTEM
000310*                             CLOCK INSTEAD OF THE PARAMETER CARD.
000320*    01/05/98  SPO  REQ-0261  Y2K -- CENTURY WINDOW ADDED TO THE
000330*                             RUN-DATE BUILD.  SEE WSRUNDT1.
000340*    11/22/98  SPO  REQ-0266  Y2K -- CONFIRMED ALL EXPMAST DATE
000350*                             FIELDS CARRY A FOUR-DIGIT YEAR.
000360*    06/09/99  SPO  REQ-0270  Y2K -- FINAL SIGN-OFF, NO FURTHER
000370*                             CENTURY CHANGES EXPECTED.
000380*    08/14/00  RGH  REQ-0288  REJECT MESSAGE TEXT ALIGNED WITH THE
000390*                             HELP DESK SCRIPT WORDING.
000400*    03/02/03  TJK  REQ-0312  ADDED EMPLOYEE-INACTIVE EDIT AHEAD
000410*                             OF THE CATEGORY EDIT.
000420*
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID. expense-submission-post.
000450 AUTHOR. R. G. HALVORSEN.
000460 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000470 DATE-WRITTEN. MARCH 14, 1991.
000480 DATE-COMPILED.
000490 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000500 ENVIRONMENT DIVISION.
000510     CONFIGURATION SECTION.
000520     SOURCE-COMPUTER. IBM-4341.
000530     OBJECT-COMPUTER. IBM-4341.
000540     SPECIAL-NAMES.
000550         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000560         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000570         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000580                OFF STATUS IS W-RERUN-SWITCH-OFF.
000590*    UPSI-0 IS SET ON BY THE RERUN JCL WHEN THIS STEP IS RESTARTED
000600*    AFTER A FAILING CLOSE.  NO EDIT IN THIS PROGRAM CURRENTLY
000610*    TESTS THE SWITCH -- ALL OUTPUT FILES ARE LINE SEQUENTIAL AND
000620*    A RERUN SIMPLY OVERWRITES THEM -- BUT THE SWITCH IS CARRIED
000630*    FORWARD FOR THE OPERATOR'S BENEFIT.  RGH 03/14/91.
000640     INPUT-OUTPUT SECTION.
000650     FILE-CONTROL.
000660         COPY "SLSUBM.CBL".
000670         COPY "SLCOMP.CBL".
000680         COPY "SLUSER.CBL".
000690         COPY "SLCAT.CBL".
000700         COPY "SLXRATE.CBL".
000710         COPY "SLEXPM.CBL".
000720         COPY "SLAPRV.CBL".
000730         COPY "SLERR.CBL".
000740 DATA DIVISION.
000750     FILE SECTION.
000760         COPY "FDSUBM.CBL".
000770         COPY "FDCOMP.CBL".
000780         COPY "FDUSER.CBL".
000790         COPY "FDCAT.CBL".
000800         COPY "FDXRATE.CBL".
000810         COPY "FDEXPM.CBL".
000820         COPY "FDAPRV.CBL".
000830         COPY "FDERR.CBL".
000840     WORKING-STORAGE SECTION.
000850         COPY "wscotb01.cbl".
000860         COPY "wsustb01.cbl".
000870         COPY "wscatb01.cbl".
000880         COPY "wsratb01.cbl".
000890         COPY "wsrundt1.cbl".
000900
000910    01  W-END-OF-SUBMIT-FILE        PIC X         VALUE "N".
000920        88  END-OF-SUBMIT-FILE          VALUE "Y".
000930
000940    01  W-VALID-SUBMISSION          PIC X         VALUE "Y".
000950        88  VALID-SUBMISSION            VALUE "Y".
000960
000970    01  WS-REJECT-MESSAGE           PIC X(60)     VALUE SPACES.
000980
000990    01  WS-CONVERTED-AMOUNT         PIC S9(08)V99   VALUE ZEROS.
001000    01  WS-EXCHANGE-RATE-USED       PIC 9(04)V9(06) VALUE ZEROS.
001010
001020    01  WS-SUBMIT-READ-COUNT      PIC 9(06) COMP VALUE ZERO.
001030    01  WS-SUBMIT-POSTED-COUNT    PIC 9(06) COMP VALUE ZERO.
001040    01  WS-SUBMIT-REJECTED-COUNT  PIC 9(06) COMP VALUE ZERO.
001050    01  WS-AUTO-APPROVED-COUNT    PIC 9(06) COMP VALUE ZERO.
001060    01  WS-APPROVAL-ID-SEQ        PIC 9(05) COMP VALUE ZERO.
001070
001080    01  WS-TOTAL-POSTED-AMOUNT      PIC S9(10)V99 VALUE ZEROS.
001090    01  WS-TOTAL-POSTED-AMOUNT-EDIT PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
001100
001110 PROCEDURE DIVISION.
001120
001130 0000-POST-EXPENSE-SUBMISSIONS.
001140
001150     PERFORM 0100-INITIALIZE-RUN     THRU 0100-EXIT.
001160     PERFORM 0200-LOAD-MASTER-TABLES THRU 0200-EXIT.
001170
001180     PERFORM 0400-READ-SUBMIT-NEXT-RECORD THRU 0400-EXIT.
001190     PERFORM 0300-PROCESS-ONE-SUBMISSION  THRU 0300-EXIT
001200         UNTIL END-OF-SUBMIT-FILE.
001210
001220     PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.
001230     PERFORM 0990-TERMINATE-RUN      THRU 0990-EXIT.
001240
001250     STOP RUN.
001260*    ------------------------------------------------------------
001270
001280 0100-INITIALIZE-RUN.
001290
001300     MOVE "N" TO W-END-OF-SUBMIT-FILE.
001310     MOVE ZERO TO WS-SUBMIT-READ-COUNT
001320                  WS-SUBMIT-POSTED-COUNT
001330                  WS-SUBMIT-REJECTED-COUNT
001340                  WS-AUTO-APPROVED-COUNT
001350                  WS-APPROVAL-ID-SEQ.
001360     MOVE ZEROS TO WS-TOTAL-POSTED-AMOUNT.
001370
001380     ACCEPT WS-TODAY-YY-MM-DD FROM DATE.
001390     IF WS-TODAY-YY < WS-CENTURY-CUTOFF
001400         COMPUTE WS-RUN-DATE-CCYY = 2000 + WS-TODAY-YY
001410     ELSE
001420         COMPUTE WS-RUN-DATE-CCYY = 1900 + WS-TODAY-YY.
001430     MOVE WS-TODAY-MM TO WS-RUN-DATE-MM.
001440     MOVE WS-TODAY-DD TO WS-RUN-DATE-DD.
001450
001460     OPEN INPUT  SUBMIT-FILE
001470                 COMPANY-FILE
001480                 USER-FILE
001490                 CATEGORY-FILE
001500                 EXRATE-FILE.
001510     OPEN OUTPUT EXPMAST-FILE
001520                 APPROVAL-FILE
001530                 ERROR-FILE.
001540
001550 0100-EXIT.
001560     EXIT.
001570*    ------------------------------------------------------------
001580
001590 0200-LOAD-MASTER-TABLES.
001600
001610     MOVE ZERO TO COMPANY-TABLE-COUNT
001620                  USER-TABLE-COUNT
001630                  CATEGORY-TABLE-COUNT
001640                  RATE-TABLE-COUNT.
001650
001660     PERFORM 0210-LOAD-COMPANY-TABLE  THRU 0210-EXIT.
001670     PERFORM 0220-LOAD-USER-TABLE     THRU 0220-EXIT.
001680     PERFORM 0230-LOAD-CATEGORY-TABLE THRU 0230-EXIT.
001690     PERFORM 0240-LOAD-RATE-TABLE     THRU 0240-EXIT.
001700
001710 0200-EXIT.
001720     EXIT.
001730*    ------------------------------------------------------------
001740
001750 0210-LOAD-COMPANY-TABLE.
001760
001770     READ COMPANY-FILE
001780         AT END
001790             GO TO 0210-EXIT.
001800
001810     ADD 1 TO COMPANY-TABLE-COUNT.
001820     MOVE COMPANY-ID TO
001830              CT-COMPANY-ID      (COMPANY-TABLE-COUNT).
001840     MOVE COMPANY-NAME TO
001850              CT-COMPANY-NAME    (COMPANY-TABLE-COUNT).
001860     MOVE COMPANY-COUNTRY TO
001870              CT-COMPANY-COUNTRY (COMPANY-TABLE-COUNT).
001880     MOVE COMPANY-CURRENCY TO
001890              CT-COMPANY-CURRENCY(COMPANY-TABLE-COUNT).
001900
001910     GO TO 0210-LOAD-COMPANY-TABLE.
001920
001930 0210-EXIT.
001940     EXIT.
001950*    ------------------------------------------------------------
001960
001970 0220-LOAD-USER-TABLE.
001980
001990     READ USER-FILE
002000         AT END
002010             GO TO 0220-EXIT.
002020
002030     ADD 1 TO USER-TABLE-COUNT.
002040     MOVE USER-ID TO
002050              UT-USER-ID         (USER-TABLE-COUNT).
002060     MOVE USER-EMAIL TO
002070              UT-USER-EMAIL      (USER-TABLE-COUNT).
002080     MOVE USER-FIRST-NAME TO
002090              UT-USER-FIRST-NAME (USER-TABLE-COUNT).
002100     MOVE USER-LAST-NAME TO
002110              UT-USER-LAST-NAME  (USER-TABLE-COUNT).
002120     MOVE USER-ROLE TO
002130              UT-USER-ROLE       (USER-TABLE-COUNT).
002140     MOVE USER-COMPANY-ID TO
002150              UT-USER-COMPANY-ID (USER-TABLE-COUNT).
002160     MOVE USER-MANAGER-ID TO
002170              UT-USER-MANAGER-ID (USER-TABLE-COUNT).
002180     MOVE USER-ACTIVE TO
002190              UT-USER-ACTIVE     (USER-TABLE-COUNT).
002200
002210     GO TO 0220-LOAD-USER-TABLE.
002220
002230 0220-EXIT.
002240     EXIT.
002250*    ------------------------------------------------------------
002260
002270 0230-LOAD-CATEGORY-TABLE.
002280
002290     READ CATEGORY-FILE
002300         AT END
002310             GO TO 0230-EXIT.
002320
002330     ADD 1 TO CATEGORY-TABLE-COUNT.
002340     MOVE CAT-ID TO
002350              KT-CAT-ID         (CATEGORY-TABLE-COUNT).
002360     MOVE CAT-NAME TO
002370              KT-CAT-NAME       (CATEGORY-TABLE-COUNT).
002380     MOVE CAT-COMPANY-ID TO
002390              KT-CAT-COMPANY-ID (CATEGORY-TABLE-COUNT).
002400     MOVE CAT-ACTIVE TO
002410              KT-CAT-ACTIVE     (CATEGORY-TABLE-COUNT).
002420
002430     GO TO 0230-LOAD-CATEGORY-TABLE.
002440
002450 0230-EXIT.
002460     EXIT.
002470*    ------------------------------------------------------------
002480
002490 0240-LOAD-RATE-TABLE.
002500
002510     READ EXRATE-FILE
002520         AT END
002530             GO TO 0240-EXIT.
002540
002550     ADD 1 TO RATE-TABLE-COUNT.
002560     MOVE XR-FROM-CCY TO RT-FROM-CCY (RATE-TABLE-COUNT).
002570     MOVE XR-TO-CCY   TO RT-TO-CCY   (RATE-TABLE-COUNT).
002580     MOVE XR-RATE     TO RT-RATE     (RATE-TABLE-COUNT).
002590
002600     GO TO 0240-LOAD-RATE-TABLE.
002610
002620 0240-EXIT.
002630     EXIT.
002640*    ------------------------------------------------------------
002650
002660 0300-PROCESS-ONE-SUBMISSION.
002670
002680     PERFORM 0310-VALIDATE-SUBMISSION THRU 0310-EXIT.
002690
002700     IF VALID-SUBMISSION
002710         PERFORM 0320-CONVERT-TO-COMPANY-CURRENCY THRU 0320-EXIT.
002720
002730     IF VALID-SUBMISSION
002740         PERFORM 0330-POST-EXPENSE-MASTER      THRU 0330-EXIT
002750         PERFORM 0340-CREATE-APPROVAL-WORKFLOW THRU 0340-EXIT
002760     ELSE
002770         PERFORM 0290-WRITE-ERROR-RECORD THRU 0290-EXIT.
002780
002790     PERFORM 0400-READ-SUBMIT-NEXT-RECORD THRU 0400-EXIT.
002800
002810 0300-EXIT.
002820     EXIT.
002830*    ------------------------------------------------------------
002840
002850 0310-VALIDATE-SUBMISSION.
002860
002870     MOVE "Y" TO W-VALID-SUBMISSION.
002880
002890     IF SUB-CURRENCY = SPACES
002900         MOVE "N" TO W-VALID-SUBMISSION
002910         MOVE "CURRENCY IS REQUIRED" TO WS-REJECT-MESSAGE
002920         GO TO 0310-EXIT.
002930
002940     IF SUB-DESCRIPTION = SPACES
002950         MOVE "N" TO W-VALID-SUBMISSION
002960         MOVE "DESCRIPTION IS REQUIRED" TO WS-REJECT-MESSAGE
002970         GO TO 0310-EXIT.
002980
002990     IF SUB-EXPENSE-DATE = ZEROS
003000         MOVE "N" TO W-VALID-SUBMISSION
003010         MOVE "EXPENSE DATE IS REQUIRED" TO WS-REJECT-MESSAGE
003020         GO TO 0310-EXIT.
003030
003040     IF SUB-AMOUNT NOT > ZERO
003050         MOVE "N" TO W-VALID-SUBMISSION
003060         MOVE "AMOUNT MUST BE GREATER THAN 0" TO WS-REJECT-MESSAGE
003070         GO TO 0310-EXIT.
003080
003090     MOVE SUB-EMPLOYEE-ID TO WS-SEARCH-USER-ID.
003100     PERFORM LOOK-UP-USER-TABLE.
003110     IF NOT FOUND-USER-RECORD
003120         MOVE "N" TO W-VALID-SUBMISSION
003130         MOVE "EMPLOYEE NOT FOUND" TO WS-REJECT-MESSAGE
003140         GO TO 0310-EXIT.
003150
003160     IF NOT UT-IS-ACTIVE (UT-IDX)
003170         MOVE "N" TO W-VALID-SUBMISSION
003180         MOVE "EMPLOYEE INACTIVE" TO WS-REJECT-MESSAGE
003190         GO TO 0310-EXIT.
003200
003210     IF UT-USER-COMPANY-ID (UT-IDX) = ZEROS
003220         MOVE "N" TO W-VALID-SUBMISSION
003230         MOVE "EMPLOYEE HAS NO COMPANY" TO WS-REJECT-MESSAGE
003240         GO TO 0310-EXIT.
003250
003260     MOVE UT-USER-COMPANY-ID (UT-IDX) TO WS-SEARCH-COMPANY-ID.
003270     PERFORM LOOK-UP-COMPANY-TABLE.
003280     IF NOT FOUND-COMPANY-RECORD
003290         MOVE "N" TO W-VALID-SUBMISSION
003300         MOVE "EMPLOYEE HAS NO COMPANY" TO WS-REJECT-MESSAGE
003310         GO TO 0310-EXIT.
003320
003330     MOVE UT-USER-COMPANY-ID (UT-IDX) TO WS-SEARCH-CAT-COMPANY-ID.
003340     MOVE SUB-CATEGORY-ID             TO WS-SEARCH-CAT-ID.
003350     PERFORM LOOK-UP-CATEGORY-TABLE.
003360     IF NOT FOUND-CATEGORY-RECORD
003370         MOVE "N" TO W-VALID-SUBMISSION
003380         MOVE "INVALID CATEGORY" TO WS-REJECT-MESSAGE
003390         GO TO 0310-EXIT.
003400
003410     IF NOT KT-IS-ACTIVE (KT-IDX)
003420         MOVE "N" TO W-VALID-SUBMISSION
003430         MOVE "INVALID CATEGORY" TO WS-REJECT-MESSAGE
003440         GO TO 0310-EXIT.
003450
003460     IF SUB-EXPENSE-DATE > WS-RUN-DATE
003470         MOVE "N" TO W-VALID-SUBMISSION
003480         MOVE "DATE IN FUTURE" TO WS-REJECT-MESSAGE
003490         GO TO 0310-EXIT.
003500
003510 0310-EXIT.
003520     EXIT.
003530*    ------------------------------------------------------------
003540
003550 0320-CONVERT-TO-COMPANY-CURRENCY.
003560
003570     IF SUB-CURRENCY = CT-COMPANY-CURRENCY (CT-IDX)
003580         MOVE SUB-AMOUNT TO WS-CONVERTED-AMOUNT
003590         MOVE 1.000000   TO WS-EXCHANGE-RATE-USED
003600     ELSE
003610         MOVE SUB-CURRENCY                  TO WS-SEARCH-FROM-CCY
003620         MOVE CT-COMPANY-CURRENCY (CT-IDX)  TO WS-SEARCH-TO-CCY
003630         PERFORM LOOK-UP-RATE-TABLE
003640         IF NOT FOUND-RATE-RECORD
003650             MOVE "N" TO W-VALID-SUBMISSION
003660             MOVE "CONVERSION FAILED" TO WS-REJECT-MESSAGE
003670         ELSE
003680             MOVE RT-RATE (RT-IDX) TO WS-EXCHANGE-RATE-USED
003690             COMPUTE WS-CONVERTED-AMOUNT ROUNDED =
003700                     SUB-AMOUNT * RT-RATE (RT-IDX).
003710
003720 0320-EXIT.
003730     EXIT.
003740*    ------------------------------------------------------------
003750
003760 0330-POST-EXPENSE-MASTER.
003770
003780     MOVE SUB-EXPENSE-ID              TO EXP-ID.
003790     MOVE SUB-EMPLOYEE-ID             TO EXP-EMPLOYEE-ID.
003800     MOVE UT-USER-COMPANY-ID (UT-IDX) TO EXP-COMPANY-ID.
003810     MOVE SUB-CATEGORY-ID             TO EXP-CATEGORY-ID.
003820     MOVE SUB-AMOUNT                  TO EXP-AMOUNT.
003830     MOVE SUB-CURRENCY                TO EXP-CURRENCY.
003840     MOVE WS-CONVERTED-AMOUNT         TO EXP-AMOUNT-COMPANY.
003850     MOVE WS-EXCHANGE-RATE-USED       TO EXP-EXCHANGE-RATE.
003860     MOVE SUB-DESCRIPTION             TO EXP-DESCRIPTION.
003870     MOVE SUB-EXPENSE-DATE            TO EXP-EXPENSE-DATE.
003880     MOVE SUB-MERCHANT                TO EXP-MERCHANT.
003890
003900     IF UT-HAS-NO-MANAGER (UT-IDX)
003910         MOVE "A" TO EXP-STATUS
003920         ADD 1 TO WS-AUTO-APPROVED-COUNT
003930     ELSE
003940         MOVE "P" TO EXP-STATUS.
003950
003960     WRITE EXPMAST-RECORD.
003970
003980     ADD 1 TO WS-SUBMIT-POSTED-COUNT.
003990     ADD WS-CONVERTED-AMOUNT TO WS-TOTAL-POSTED-AMOUNT.
004000
004010 0330-EXIT.
004020     EXIT.
004030*    ------------------------------------------------------------
004040
004050 0340-CREATE-APPROVAL-WORKFLOW.
004060
004070     IF UT-HAS-NO-MANAGER (UT-IDX)
004080         NEXT SENTENCE
004090     ELSE
004100         ADD 1 TO WS-APPROVAL-ID-SEQ
004110         MOVE WS-APPROVAL-ID-SEQ          TO APR-ID
004120         MOVE SUB-EXPENSE-ID              TO APR-EXPENSE-ID
004130         MOVE UT-USER-MANAGER-ID (UT-IDX) TO APR-APPROVER-ID
004140         MOVE "P"                         TO APR-STATUS
004150         MOVE 1                           TO APR-SEQUENCE
004160         MOVE SPACES                      TO APR-COMMENTS
004170         WRITE APPROVAL-RECORD.
004180
004190 0340-EXIT.
004200     EXIT.
004210*    ------------------------------------------------------------
004220
004230 0290-WRITE-ERROR-RECORD.
004240
004250     MOVE SUB-EXPENSE-ID    TO ERR-KEY.
004260     MOVE "SUBMIT"          TO ERR-SOURCE.
004270     MOVE WS-REJECT-MESSAGE TO ERR-MESSAGE.
004280     WRITE ERROR-RECORD.
004290
004300     ADD 1 TO WS-SUBMIT-REJECTED-COUNT.
004310
004320 0290-EXIT.
004330     EXIT.
004340*    ------------------------------------------------------------
004350
004360 0400-READ-SUBMIT-NEXT-RECORD.
004370
004380     READ SUBMIT-FILE
004390         AT END
004400             MOVE "Y" TO W-END-OF-SUBMIT-FILE
004410             GO TO 0400-EXIT.
004420
004430     ADD 1 TO WS-SUBMIT-READ-COUNT.
004440
004450     IF WS-SUBMIT-RECORD-ALPHA = SPACES
004460         GO TO 0400-READ-SUBMIT-NEXT-RECORD.
004470
004480 0400-EXIT.
004490     EXIT.
004500*    ------------------------------------------------------------
004510
004520 0900-DISPLAY-RUN-TOTALS.
004530
004540     MOVE WS-TOTAL-POSTED-AMOUNT TO WS-TOTAL-POSTED-AMOUNT-EDIT.
004550
004560     DISPLAY "EXPENSE-SUBMISSION-POST -- RUN TOTALS".
004570     DISPLAY "  SUBMISSIONS READ ...... " WS-SUBMIT-READ-COUNT.
004580     DISPLAY "  CLAIMS POSTED ......... " WS-SUBMIT-POSTED-COUNT.
004590     DISPLAY "  CLAIMS REJECTED ....... "
004600             WS-SUBMIT-REJECTED-COUNT.
004610     DISPLAY "  CLAIMS AUTO-APPROVED .. " WS-AUTO-APPROVED-COUNT.
004620     DISPLAY "  TOTAL POSTED (CO CCY) . "
004630             WS-TOTAL-POSTED-AMOUNT-EDIT.
004640
004650 0900-EXIT.
004660     EXIT.
004670*    ------------------------------------------------------------
004680
004690 0990-TERMINATE-RUN.
004700
004710     CLOSE SUBMIT-FILE
004720           COMPANY-FILE
004730           USER-FILE
004740           CATEGORY-FILE
004750           EXRATE-FILE
004760           EXPMAST-FILE
004770           APPROVAL-FILE
004780           ERROR-FILE.
004790
004800 0990-EXIT.
004810     EXIT.
004820*    ------------------------------------------------------------
004830
004840     COPY "PL-LOOKUP-COMPANY-TABLE.CBL".
004850     COPY "PL-LOOKUP-USER-TABLE.CBL".
004860     COPY "PL-LOOKUP-CATEGORY-TABLE.CBL".
004870     COPY "PL-LOOKUP-RATE-TABLE.CBL".
