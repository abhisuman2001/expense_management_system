000100*
000110*    SLCAT.CBL -- FILE-CONTROL entry for the CATEGORY master.
000120*    Loaded whole into CATEGORY-TABLE (wscatb01.cbl).
000130*
000140    SELECT CATEGORY-FILE ASSIGN TO CATEGORY
000150           ORGANIZATION IS LINE SEQUENTIAL.
