000100*
000110*    SLACTN.CBL -- FILE-CONTROL entry for the ACTIONS transaction
000120*    file (approve/reject decisions coming in from approvers).
000130*
000140    SELECT ACTION-FILE ASSIGN TO ACTIONS
000150           ORGANIZATION IS LINE SEQUENTIAL.
