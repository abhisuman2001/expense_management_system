000100*
000110*    PL-LOOKUP-EXPENSE-TABLE.CBL -- binary search of EXPENSE-
000120*    TABLE.  Caller moves the key into WS-SEARCH-EXPENSE-ID and
000130*    PERFORMs LOOK-UP-EXPENSE-TABLE; W-FOUND-EXPENSE-RECORD comes
000140*    back "Y" or "N" and, when found, XM-IDX points at the
000150*    matching entry.
000160*
000170 LOOK-UP-EXPENSE-TABLE.
000180
000190    MOVE "N" TO W-FOUND-EXPENSE-RECORD.
000200    SEARCH ALL EXPENSE-ENTRY
000210        AT END
000220            CONTINUE
000230        WHEN XM-EXP-ID (XM-IDX) = WS-SEARCH-EXPENSE-ID
000240            MOVE "Y" TO W-FOUND-EXPENSE-RECORD.
