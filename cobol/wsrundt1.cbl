000100*
000110*    wsrundt1.cbl -- run-date working storage, trimmed down from
000120*    the shop's old wsdate.cbl (which built a full calendar for
000130*    the on-line date-entry screens). A batch run only needs
000140*    today's date once, windowed to a four-digit year, for the
000150*    "date not in future" edit and the report page heading.
000160*
000170*    01-99-01  RGH  ADDED CENTURY WINDOW AFTER THE 1999 ROLLOVER
000180*                    SCARE -- SEE CHANGE-LOG.
000190*
000200    01  WS-TODAY-YY-MM-DD           PIC 9(06).
000210    01  FILLER REDEFINES WS-TODAY-YY-MM-DD.
000220        05  WS-TODAY-YY             PIC 99.
000230        05  WS-TODAY-MM             PIC 99.
000240        05  WS-TODAY-DD             PIC 99.
000250
000260    01  WS-RUN-DATE                 PIC 9(08).
000270    01  FILLER REDEFINES WS-RUN-DATE.
000280        05  WS-RUN-DATE-CCYY        PIC 9(04).
000290        05  WS-RUN-DATE-MM          PIC 99.
000300        05  WS-RUN-DATE-DD          PIC 99.
000310
000320    01  WS-CENTURY-CUTOFF           PIC 99      VALUE 50.
