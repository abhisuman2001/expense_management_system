000100*
000110*    wsavtb01.cbl -- APPROVAL-TABLE, the in-storage copy of the
000120*    APPROVLS file the submission run wrote.  APR-ID is assigned
000130*    in ascending order the same way EXP-ID is, so APPROVLS also
000140*    arrives pre-sorted for the load.  A given AV-EXPENSE-ID may
000150*    repeat across several entries once a longer approval chain
000160*    is in use, so the workflow check below walks the whole
000170*    table rather than assuming one row per claim.
000180*
000190    01  APPROVAL-TABLE.
000200        05  APPROVAL-TABLE-COUNT    PIC 9(05)   COMP.
000210        05  APPROVAL-ENTRY OCCURS 0 TO 9999 TIMES
000220                           DEPENDING ON APPROVAL-TABLE-COUNT
000230                           ASCENDING KEY IS AV-APR-ID
000240                           INDEXED BY AV-IDX.
000250            10  AV-APR-ID               PIC 9(05).
000260            10  AV-EXPENSE-ID           PIC 9(05).
000270            10  AV-APPROVER-ID          PIC 9(05).
000280            10  AV-STATUS               PIC X(01).
000290                88  AV-IS-PENDING           VALUE "P".
000300                88  AV-IS-APPROVED          VALUE "A".
000310                88  AV-IS-REJECTED          VALUE "R".
000320            10  AV-SEQUENCE             PIC 9(02).
000330            10  AV-COMMENTS             PIC X(50).
000340
000350    01  WS-APPROVAL-MAX             PIC 9(05)   COMP VALUE 9999.
000360    01  W-FOUND-APPROVAL-RECORD     PIC X.
000370        88  FOUND-APPROVAL-RECORD       VALUE "Y".
000380
000390    77  WS-SEARCH-APPROVAL-ID       PIC 9(05).
