000100*
000110*    THIS PROGRAM LISTS EVERY APPROVAL STEP STILL IN PENDING
000120*    STATUS.  APPROVLS IS READ IN THE ORDER IT WAS WRITTEN BY THE
000130*    SUBMISSION AND ACTION RUNS -- NO RESORT IS NEEDED, THE FILE
000140*    IS SMALL AND THE LIST IS FOR THE APPROVER'S DESK, NOT FOR
000150*    AUDIT SEQUENCE.  EXPMAST AND USERS ARE HELD IN STORAGE SO
000160*    EACH LINE CAN CARRY THE APPROVER NAME, THE EMPLOYEE NAME AND
000170*    THE CLAIM AMOUNT IN THE OWNING COMPANY'S CURRENCY.
000180*
000190*    CHANGE-LOG.
000200*    01/10/94  SPO  REQ-0142  INITIAL RELEASE.
000210*    04/22/94  TJK  REQ-0178  ADDED THE FINAL PENDING-COUNT LINE.
000220*    11/02/95  DMW  REQ-0224  APPROVER AND EMPLOYEE NAMES NOW
000230*                             TRUNCATED TO FIT ONE PRINT LINE.
000240*    01/05/98  SPO  REQ-0262  Y2K REVIEW -- NO DATE FIELDS ON
000250*                             THIS REPORT, NO CHANGE REQUIRED.
000260*    06/09/99  SPO  REQ-0271  Y2K -- FINAL SIGN-OFF, CONFIRMED
000270*                             AGAIN, NO CHANGE REQUIRED.
000280*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. pending-approvals-report.
000310 AUTHOR. S. P. OKONKWO.
000320 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000330 DATE-WRITTEN. JANUARY 10, 1994.
000340 DATE-COMPILED.
000350 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000360 ENVIRONMENT DIVISION.
000370     CONFIGURATION SECTION.
000380     SOURCE-COMPUTER. IBM-4341.
000390     OBJECT-COMPUTER. IBM-4341.
000400     SPECIAL-NAMES.
000410         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000420         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000430         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000440                OFF STATUS IS W-RERUN-SWITCH-OFF.
000450*    UPSI-0 IS CARRIED FORWARD FOR THE OPERATOR'S BENEFIT, THE
000460*    SAME AS THE POSTING RUNS -- THIS PROGRAM NEVER WRITES A
000470*    MASTER SO THE SWITCH IS NEVER TESTED HERE.  SPO 01/10/94.
000480     INPUT-OUTPUT SECTION.
000490     FILE-CONTROL.
000500         COPY "SLUSER.CBL".
000510         COPY "SLEXPM.CBL".
000520         COPY "SLAPRV.CBL".
000530         COPY "SLRPT.CBL".
000540
000550 DATA DIVISION.
000560     FILE SECTION.
000570         COPY "FDUSER.CBL".
000580         COPY "FDEXPM.CBL".
000590         COPY "FDAPRV.CBL".
000600         COPY "FDRPT.CBL".
000610
000620     WORKING-STORAGE SECTION.
000630         COPY "wsustb01.cbl".
000640         COPY "wsxmtb01.cbl".
000650
000660     01  TITLE.
000670         05  FILLER              PIC X(28) VALUE SPACES.
000680         05  FILLER              PIC X(24) VALUE
000690             "PENDING APPROVALS LIST".
000700         05  FILLER              PIC X(15) VALUE SPACES.
000710         05  FILLER              PIC X(05) VALUE "PAGE:".
000720         05  PAGE-NUMBER         PIC 9(04) VALUE 0.
000730
000740     01  HEADING-1.
000750         05  FILLER              PIC X(07) VALUE "APR ID".
000760         05  FILLER              PIC X(03) VALUE SPACES.
000770         05  FILLER              PIC X(22) VALUE "APPROVER".
000780         05  FILLER              PIC X(07) VALUE "EXP ID".
000790         05  FILLER              PIC X(03) VALUE SPACES.
000800         05  FILLER              PIC X(22) VALUE "EMPLOYEE".
000810         05  FILLER              PIC X(04) VALUE "SEQ".
000820         05  FILLER              PIC X(02) VALUE SPACES.
000830         05  FILLER              PIC X(12) VALUE "AMOUNT".
000840
000850     01  HEADING-2.
000860         05  FILLER              PIC X(06) VALUE "------".
000870         05  FILLER              PIC X(04) VALUE SPACES.
000880         05  FILLER              PIC X(20) VALUE
000890             "--------------------".
000900         05  FILLER              PIC X(06) VALUE "------".
000910         05  FILLER              PIC X(04) VALUE SPACES.
000920         05  FILLER              PIC X(20) VALUE
000930             "--------------------".
000940         05  FILLER              PIC X(03) VALUE "---".
000950         05  FILLER              PIC X(03) VALUE SPACES.
000960         05  FILLER              PIC X(14) VALUE
000970             "------------".
000980
000990     01  DETAIL-1.
001000         05  D-APR-ID                PIC ZZZZ9.
001010         05  FILLER                  PIC X(04) VALUE SPACES.
001020         05  D-APPROVER-NAME         PIC X(20).
001030         05  FILLER                  PIC X(02) VALUE SPACES.
001040         05  D-EXP-ID                PIC ZZZZ9.
001050         05  FILLER                  PIC X(04) VALUE SPACES.
001060         05  D-EMPLOYEE-NAME         PIC X(20).
001070         05  FILLER                  PIC X(02) VALUE SPACES.
001080         05  D-SEQUENCE              PIC Z9.
001090         05  FILLER                  PIC X(03) VALUE SPACES.
001100         05  D-AMOUNT                PIC ZZ,ZZZ,ZZ9.99-.
001110
001120*    NO-RECORDS-LINE BORROWS THE DETAIL-1 SLOT RATHER THAN A
001130*    SEPARATE GROUP -- THE SAME TRICK THE SHOP USES ELSEWHERE
001140*    WHEN A LINE ONLY PRINTS ONCE PER RUN, IF AT ALL.
001150     01  NO-RECORDS-LINE REDEFINES DETAIL-1.
001160         05  FILLER              PIC X(35) VALUE SPACES.
001170         05  FILLER              PIC X(34) VALUE
001180             "NO APPROVALS ARE PENDING.".
001190
001200     01  COUNT-LINE.
001210         05  FILLER              PIC X(30) VALUE SPACES.
001220         05  FILLER              PIC X(24) VALUE
001230             "PENDING APPROVALS:".
001240         05  CL-PENDING-COUNT    PIC ZZ,ZZ9.
001250
001260     01  WS-DISPLAY-APPROVER-NAME   PIC X(20)     VALUE SPACES.
001270     01  WS-DISPLAY-EMPLOYEE-NAME   PIC X(20)     VALUE SPACES.
001280
001290     01  W-END-OF-APPROVAL-FILE     PIC X         VALUE "N".
001300         88  END-OF-APPROVAL-FILE       VALUE "Y".
001310
001320     01  W-ANY-RECORDS-PRINTED      PIC X         VALUE "N".
001330         88  ANY-RECORDS-PRINTED        VALUE "Y".
001340
001350     01  W-PRINTED-LINES            PIC 99 COMP.
001360         88  PAGE-FULL               VALUE 40 THROUGH 99.
001370
001380     01  WS-PENDING-COUNT           PIC 9(06) COMP VALUE ZERO.
001390
001400 PROCEDURE DIVISION.
001410
001420 0000-PRINT-PENDING-APPROVALS.
001430
001440     PERFORM 0100-INITIALIZE-RUN     THRU 0100-EXIT.
001450     PERFORM 0200-LOAD-MASTER-TABLES THRU 0200-EXIT.
001460
001470     PERFORM PRINT-HEADINGS.
001480
001490     PERFORM 0400-READ-APPROVAL-NEXT-RECORD THRU 0400-EXIT.
001500
001510     PERFORM 0300-PROCESS-ONE-RECORD THRU 0300-EXIT
001520         UNTIL END-OF-APPROVAL-FILE.
001530
001540     IF NOT ANY-RECORDS-PRINTED
001550         MOVE NO-RECORDS-LINE TO RPT-LINE
001560         WRITE RPT-LINE AFTER ADVANCING 1
001570         ADD 1 TO W-PRINTED-LINES.
001580
001590     MOVE SPACES         TO RPT-LINE.
001600     WRITE RPT-LINE AFTER ADVANCING 1.
001610     MOVE WS-PENDING-COUNT TO CL-PENDING-COUNT.
001620     MOVE COUNT-LINE      TO RPT-LINE.
001630     WRITE RPT-LINE AFTER ADVANCING 1.
001640
001650     PERFORM FINALIZE-PAGE.
001660
001670     CLOSE APPROVAL-FILE.
001680     CLOSE RPTFILE.
001690
001700     STOP RUN.
001710
001720 0100-INITIALIZE-RUN.
001730
001740     OPEN INPUT  USER-FILE.
001750     OPEN INPUT  EXPMAST-FILE.
001760     OPEN INPUT  APPROVAL-FILE.
001770     OPEN OUTPUT RPTFILE.
001780
001790     MOVE 0 TO PAGE-NUMBER.
001800     MOVE ZERO TO WS-PENDING-COUNT.
001810
001820 0100-EXIT.
001830     EXIT.
001840*    ------------------------------------------------------------
001850
001860 0200-LOAD-MASTER-TABLES.
001870
001880     MOVE ZERO TO USER-TABLE-COUNT
001890                  EXPENSE-TABLE-COUNT.
001900
001910     PERFORM 0210-LOAD-USER-TABLE    THRU 0210-EXIT.
001920     PERFORM 0220-LOAD-EXPENSE-TABLE THRU 0220-EXIT.
001930
001940     CLOSE USER-FILE.
001950     CLOSE EXPMAST-FILE.
001960
001970 0200-EXIT.
001980     EXIT.
001990*    ------------------------------------------------------------
002000
002010 0210-LOAD-USER-TABLE.
002020
002030     READ USER-FILE
002040         AT END GO TO 0210-EXIT.
002050
002060     ADD 1 TO USER-TABLE-COUNT.
002070     MOVE USER-ID          TO UT-USER-ID (USER-TABLE-COUNT).
002080     MOVE USER-EMAIL       TO UT-USER-EMAIL (USER-TABLE-COUNT).
002090     MOVE USER-FIRST-NAME  TO
002100                          UT-USER-FIRST-NAME (USER-TABLE-COUNT).
002110     MOVE USER-LAST-NAME   TO
002120                           UT-USER-LAST-NAME (USER-TABLE-COUNT).
002130     MOVE USER-ROLE        TO UT-USER-ROLE (USER-TABLE-COUNT).
002140     MOVE USER-COMPANY-ID  TO
002150                          UT-USER-COMPANY-ID (USER-TABLE-COUNT).
002160     MOVE USER-MANAGER-ID  TO
002170                          UT-USER-MANAGER-ID (USER-TABLE-COUNT).
002180     MOVE USER-ACTIVE      TO UT-USER-ACTIVE (USER-TABLE-COUNT).
002190
002200     GO TO 0210-LOAD-USER-TABLE.
002210
002220 0210-EXIT.
002230     EXIT.
002240*    ------------------------------------------------------------
002250
002260 0220-LOAD-EXPENSE-TABLE.
002270
002280     READ EXPMAST-FILE
002290         AT END GO TO 0220-EXIT.
002300
002310     IF WS-EXPMAST-RECORD-ALPHA = SPACES
002320         GO TO 0220-LOAD-EXPENSE-TABLE.
002330
002340     ADD 1 TO EXPENSE-TABLE-COUNT.
002350     MOVE EXP-ID          TO XM-EXP-ID (EXPENSE-TABLE-COUNT).
002360     MOVE EXP-EMPLOYEE-ID TO
002370                          XM-EMPLOYEE-ID (EXPENSE-TABLE-COUNT).
002380     MOVE EXP-COMPANY-ID  TO
002390                           XM-COMPANY-ID (EXPENSE-TABLE-COUNT).
002400     MOVE EXP-CATEGORY-ID TO
002410                          XM-CATEGORY-ID (EXPENSE-TABLE-COUNT).
002420     MOVE EXP-AMOUNT      TO XM-AMOUNT (EXPENSE-TABLE-COUNT).
002430     MOVE EXP-CURRENCY    TO XM-CURRENCY (EXPENSE-TABLE-COUNT).
002440     MOVE EXP-AMOUNT-COMPANY TO
002450                     XM-AMOUNT-COMPANY (EXPENSE-TABLE-COUNT).
002460     MOVE EXP-EXCHANGE-RATE  TO
002470                    XM-EXCHANGE-RATE (EXPENSE-TABLE-COUNT).
002480     MOVE EXP-DESCRIPTION TO
002490                          XM-DESCRIPTION (EXPENSE-TABLE-COUNT).
002500     MOVE EXP-EXPENSE-DATE TO
002510                         XM-EXPENSE-DATE (EXPENSE-TABLE-COUNT).
002520     MOVE EXP-MERCHANT    TO XM-MERCHANT (EXPENSE-TABLE-COUNT).
002530     MOVE EXP-STATUS      TO XM-STATUS (EXPENSE-TABLE-COUNT).
002540
002550     GO TO 0220-LOAD-EXPENSE-TABLE.
002560
002570 0220-EXIT.
002580     EXIT.
002590*    ------------------------------------------------------------
002600
002610 0300-PROCESS-ONE-RECORD.
002620
002630     IF APR-IS-PENDING
002640         PERFORM 0310-PRINT-PENDING-LINE THRU 0310-EXIT.
002650
002660     PERFORM 0400-READ-APPROVAL-NEXT-RECORD THRU 0400-EXIT.
002670
002680 0300-EXIT.
002690     EXIT.
002700*    ------------------------------------------------------------
002710
002720 0310-PRINT-PENDING-LINE.
002730
002740     IF PAGE-FULL
002750         PERFORM FINALIZE-PAGE
002760         PERFORM PRINT-HEADINGS.
002770
002780     MOVE APR-APPROVER-ID TO WS-SEARCH-USER-ID.
002790     PERFORM LOOK-UP-USER-TABLE.
002800     IF FOUND-USER-RECORD
002810         STRING UT-USER-FIRST-NAME (UT-IDX) DELIMITED BY SPACE
002820                " "                         DELIMITED BY SIZE
002830                UT-USER-LAST-NAME (UT-IDX)  DELIMITED BY SPACE
002840             INTO WS-DISPLAY-APPROVER-NAME
002850     ELSE
002860         MOVE "** NOT FOUND **" TO WS-DISPLAY-APPROVER-NAME.
002870
002880     MOVE APR-EXPENSE-ID TO WS-SEARCH-EXPENSE-ID.
002890     PERFORM LOOK-UP-EXPENSE-TABLE.
002900     IF FOUND-EXPENSE-RECORD
002910         MOVE XM-EMPLOYEE-ID (XM-IDX) TO WS-SEARCH-USER-ID
002920         PERFORM LOOK-UP-USER-TABLE
002930         IF FOUND-USER-RECORD
002940             STRING UT-USER-FIRST-NAME (UT-IDX)
002950                                        DELIMITED BY SPACE
002960                    " "                 DELIMITED BY SIZE
002970                    UT-USER-LAST-NAME (UT-IDX)
002980                                        DELIMITED BY SPACE
002990                 INTO WS-DISPLAY-EMPLOYEE-NAME
003000         ELSE
003010             MOVE "** NOT FOUND **" TO WS-DISPLAY-EMPLOYEE-NAME
003020         MOVE XM-AMOUNT-COMPANY (XM-IDX) TO D-AMOUNT
003030     ELSE
003040         MOVE "** NOT FOUND **" TO WS-DISPLAY-EMPLOYEE-NAME
003050         MOVE ZERO TO D-AMOUNT.
003060
003070     MOVE APR-ID           TO D-APR-ID.
003080     MOVE WS-DISPLAY-APPROVER-NAME TO D-APPROVER-NAME.
003090     MOVE APR-EXPENSE-ID   TO D-EXP-ID.
003100     MOVE WS-DISPLAY-EMPLOYEE-NAME TO D-EMPLOYEE-NAME.
003110     MOVE APR-SEQUENCE     TO D-SEQUENCE.
003120
003130     MOVE DETAIL-1 TO RPT-LINE.
003140     WRITE RPT-LINE AFTER ADVANCING 1.
003150     ADD 1 TO W-PRINTED-LINES.
003160
003170     ADD 1 TO WS-PENDING-COUNT.
003180     MOVE "Y" TO W-ANY-RECORDS-PRINTED.
003190
003200 0310-EXIT.
003210     EXIT.
003220*    ------------------------------------------------------------
003230
003240 0400-READ-APPROVAL-NEXT-RECORD.
003250
003260     READ APPROVAL-FILE
003270         AT END MOVE "Y" TO W-END-OF-APPROVAL-FILE
003280         NOT AT END
003290             IF WS-APPROVAL-RECORD-ALPHA = SPACES
003300                 GO TO 0400-READ-APPROVAL-NEXT-RECORD.
003310
003320 0400-EXIT.
003330     EXIT.
003340*    ------------------------------------------------------------
003350
003360     COPY "PL-LOOKUP-USER-TABLE.CBL".
003370     COPY "PL-LOOKUP-EXPENSE-TABLE.CBL".
003380     COPY "PLPRINT.CBL".
