000100*
000110*    THIS PROGRAM APPLIES MANAGER APPROVE/REJECT DECISIONS AGAINST
000120*    THE PENDING APPROVALS EXPMAST-POST WROTE.  EXPMAST AND
000130*    APPROVLS ARE REREAD WHOLE, HELD IN TABLES WHILE THE ACTIONS
000140*    TRANSACTIONS ARE APPLIED, AND REWRITTEN IN FULL AT THE END OF
000150*    THE RUN.  ACTIONS THAT FAIL EDIT ARE WRITTEN TO ERRFILE AND
000160*    LEAVE THEIR TARGET APPROVAL UNCHANGED.
000170*
000180*    CHANGE-LOG.
000190*    04/02/91  RGH  REQ-0093  INITIAL RELEASE -- APPLY APPROVE AND
000200*                             REJECT ACTIONS AGAINST APPROVLS.
000210*    07/09/91  RGH  REQ-0114  REJECT WHEN THE ACTING APPROVER DOES
000220*                             NOT MATCH THE APPROVAL RECORD.
000230*    01/14/93  TJK  REQ-0163  EXPENSE STATUS NOW RECOMPUTED FROM
000240*                             ALL APPROVALS ON THE CLAIM, NOT JUST
000250*                             THE ONE JUST ACTIONED, IN CASE A
000260*                             LONGER CHAIN IS EVER CONFIGURED.
000270*    02/08/93  TJK  REQ-0171  A REJECT DECISION NOW CLOSES THE
000280*                             CLAIM AT ONCE INSTEAD OF WAITING ON
000290*                             THE REMAINING STEPS.
000300*    05/11/94  DMW  REQ-0197  COMMENTS ARE NOW MANDATORY ON A
000310*                             REJECT ACTION.
000320*    01/05/98  SPO  REQ-0261  Y2K REVIEW -- NO DATE FIELDS TOUCHED
000330*                             BY THIS PROGRAM, NO CHANGE REQUIRED.
000340*    06/09/99  SPO  REQ-0270  Y2K -- FINAL SIGN-OFF, CONFIRMED
000350*                             AGAIN, NO CHANGE REQUIRED.
000360*    03/02/03  TJK  REQ-0312  ERROR MESSAGE TEXT ALIGNED WITH THE
000370*                             HELP DESK SCRIPT WORDING.
000380*
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID. approval-action-post.
000410 AUTHOR. R. G. HALVORSEN.
000420 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000430 DATE-WRITTEN. APRIL 2, 1991.
000440 DATE-COMPILED.
000450 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000460 ENVIRONMENT DIVISION.
000470     CONFIGURATION SECTION.
000480     SOURCE-COMPUTER. IBM-4341.
000490     OBJECT-COMPUTER. IBM-4341.
000500     SPECIAL-NAMES.
000510         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000520         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000530         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000540                OFF STATUS IS W-RERUN-SWITCH-OFF.
000550*    UPSI-0 IS SET ON BY THE RERUN JCL WHEN THIS STEP IS RESTARTED
000560*    AFTER A FAILING CLOSE.  NO EDIT IN THIS PROGRAM CURRENTLY
000570*    TESTS THE SWITCH -- EXPMAST AND APPROVLS ARE FULLY REWRITTEN
000580*    EVERY RUN -- BUT THE SWITCH IS CARRIED FORWARD FOR THE
000590*    OPERATOR'S BENEFIT.  RGH 04/02/91.
000600     INPUT-OUTPUT SECTION.
000610     FILE-CONTROL.
000620         COPY "SLACTN.CBL".
000630         COPY "SLEXPM.CBL".
000640         COPY "SLAPRV.CBL".
000650         COPY "SLERR.CBL".
000660 DATA DIVISION.
000670     FILE SECTION.
000680         COPY "FDACTN.CBL".
000690         COPY "FDEXPM.CBL".
000700         COPY "FDAPRV.CBL".
000710         COPY "FDERR.CBL".
000720     WORKING-STORAGE SECTION.
000730         COPY "wsxmtb01.cbl".
000740         COPY "wsavtb01.cbl".
000750
000760    01  W-END-OF-ACTION-FILE        PIC X         VALUE "N".
000770        88  END-OF-ACTION-FILE          VALUE "Y".
000780
000790    01  W-VALID-ACTION              PIC X         VALUE "Y".
000800        88  VALID-ACTION                VALUE "Y".
000810
000820    01  WS-REJECT-MESSAGE           PIC X(60)     VALUE SPACES.
000830
000840    01  WS-PENDING-COUNT-ON-CLAIM   PIC 9(03)   COMP VALUE ZERO.
000850    01  WS-REJECTED-COUNT-ON-CLAIM  PIC 9(03)   COMP VALUE ZERO.
000860    01  WS-TARGET-EXPENSE-ID        PIC 9(05)        VALUE ZERO.
000870
000880    01  WS-ACTION-READ-COUNT      PIC 9(06) COMP VALUE ZERO.
000890    01  WS-ACTION-APPROVED-COUNT  PIC 9(06) COMP VALUE ZERO.
000900    01  WS-ACTION-REJECTED-COUNT  PIC 9(06) COMP VALUE ZERO.
000910    01  WS-ACTION-ERROR-COUNT     PIC 9(06) COMP VALUE ZERO.
000920
000930 PROCEDURE DIVISION.
000940
000950 0000-POST-APPROVAL-ACTIONS.
000960
000970     PERFORM 0100-INITIALIZE-RUN     THRU 0100-EXIT.
000980     PERFORM 0200-LOAD-MASTER-TABLES THRU 0200-EXIT.
000990
001000     PERFORM 0400-READ-ACTION-NEXT-RECORD THRU 0400-EXIT.
001010     PERFORM 0300-PROCESS-ONE-ACTION      THRU 0300-EXIT
001020         UNTIL END-OF-ACTION-FILE.
001030
001040     PERFORM 0800-REWRITE-MASTER-TABLES THRU 0800-EXIT.
001050     PERFORM 0900-DISPLAY-RUN-TOTALS    THRU 0900-EXIT.
001060     PERFORM 0990-TERMINATE-RUN         THRU 0990-EXIT.
001070
001080     STOP RUN.
001090*    ------------------------------------------------------------
001100
001110 0100-INITIALIZE-RUN.
001120
001130     MOVE "N" TO W-END-OF-ACTION-FILE.
001140     MOVE ZERO TO WS-ACTION-READ-COUNT
001150                  WS-ACTION-APPROVED-COUNT
001160                  WS-ACTION-REJECTED-COUNT
001170                  WS-ACTION-ERROR-COUNT.
001180
001190     OPEN INPUT  ACTION-FILE
001200                 EXPMAST-FILE
001210                 APPROVAL-FILE.
001220     OPEN OUTPUT ERROR-FILE.
001230
001240 0100-EXIT.
001250     EXIT.
001260*    ------------------------------------------------------------
001270
001280 0200-LOAD-MASTER-TABLES.
001290
001300     MOVE ZERO TO EXPENSE-TABLE-COUNT
001310                  APPROVAL-TABLE-COUNT.
001320
001330     PERFORM 0210-LOAD-EXPENSE-TABLE  THRU 0210-EXIT.
001340     PERFORM 0220-LOAD-APPROVAL-TABLE THRU 0220-EXIT.
001350
001360     CLOSE EXPMAST-FILE.
001370     CLOSE APPROVAL-FILE.
001380
001390 0200-EXIT.
001400     EXIT.
001410*    ------------------------------------------------------------
001420
001430 0210-LOAD-EXPENSE-TABLE.
001440
001450     READ EXPMAST-FILE
001460         AT END
001470             GO TO 0210-EXIT.
001480
001490     IF WS-EXPMAST-RECORD-ALPHA = SPACES
001500         GO TO 0210-LOAD-EXPENSE-TABLE.
001510
001520     ADD 1 TO EXPENSE-TABLE-COUNT.
001530     MOVE EXP-ID TO
001540              XM-EXP-ID          (EXPENSE-TABLE-COUNT).
001550     MOVE EXP-EMPLOYEE-ID TO
001560              XM-EMPLOYEE-ID     (EXPENSE-TABLE-COUNT).
001570     MOVE EXP-COMPANY-ID TO
001580              XM-COMPANY-ID      (EXPENSE-TABLE-COUNT).
001590     MOVE EXP-CATEGORY-ID TO
001600              XM-CATEGORY-ID     (EXPENSE-TABLE-COUNT).
001610     MOVE EXP-AMOUNT TO
001620              XM-AMOUNT          (EXPENSE-TABLE-COUNT).
001630     MOVE EXP-CURRENCY TO
001640              XM-CURRENCY        (EXPENSE-TABLE-COUNT).
001650     MOVE EXP-AMOUNT-COMPANY TO
001660              XM-AMOUNT-COMPANY  (EXPENSE-TABLE-COUNT).
001670     MOVE EXP-EXCHANGE-RATE TO
001680              XM-EXCHANGE-RATE   (EXPENSE-TABLE-COUNT).
001690     MOVE EXP-DESCRIPTION TO
001700              XM-DESCRIPTION     (EXPENSE-TABLE-COUNT).
001710     MOVE EXP-EXPENSE-DATE TO
001720              XM-EXPENSE-DATE    (EXPENSE-TABLE-COUNT).
001730     MOVE EXP-MERCHANT TO
001740              XM-MERCHANT        (EXPENSE-TABLE-COUNT).
001750     MOVE EXP-STATUS TO
001760              XM-STATUS          (EXPENSE-TABLE-COUNT).
001770
001780     GO TO 0210-LOAD-EXPENSE-TABLE.
001790
001800 0210-EXIT.
001810     EXIT.
001820*    ------------------------------------------------------------
001830
001840 0220-LOAD-APPROVAL-TABLE.
001850
001860     READ APPROVAL-FILE
001870         AT END
001880             GO TO 0220-EXIT.
001890
001900     IF WS-APPROVAL-RECORD-ALPHA = SPACES
001910         GO TO 0220-LOAD-APPROVAL-TABLE.
001920
001930     ADD 1 TO APPROVAL-TABLE-COUNT.
001940     MOVE APR-ID TO
001950              AV-APR-ID          (APPROVAL-TABLE-COUNT).
001960     MOVE APR-EXPENSE-ID TO
001970              AV-EXPENSE-ID      (APPROVAL-TABLE-COUNT).
001980     MOVE APR-APPROVER-ID TO
001990              AV-APPROVER-ID     (APPROVAL-TABLE-COUNT).
002000     MOVE APR-STATUS TO
002010              AV-STATUS          (APPROVAL-TABLE-COUNT).
002020     MOVE APR-SEQUENCE TO
002030              AV-SEQUENCE        (APPROVAL-TABLE-COUNT).
002040     MOVE APR-COMMENTS TO
002050              AV-COMMENTS        (APPROVAL-TABLE-COUNT).
002060
002070     GO TO 0220-LOAD-APPROVAL-TABLE.
002080
002090 0220-EXIT.
002100     EXIT.
002110*    ------------------------------------------------------------
002120
002130 0300-PROCESS-ONE-ACTION.
002140
002150     MOVE "Y" TO W-VALID-ACTION.
002160     PERFORM 0310-VALIDATE-ACTION THRU 0310-EXIT.
002170
002180     IF VALID-ACTION
002190         PERFORM 0320-APPLY-ACTION THRU 0320-EXIT
002200     ELSE
002210         PERFORM 0290-WRITE-ERROR-RECORD THRU 0290-EXIT.
002220
002230     PERFORM 0400-READ-ACTION-NEXT-RECORD THRU 0400-EXIT.
002240
002250 0300-EXIT.
002260     EXIT.
002270*    ------------------------------------------------------------
002280
002290 0310-VALIDATE-ACTION.
002300
002310     MOVE SPACES TO WS-REJECT-MESSAGE.
002320
002330     MOVE ACT-APPROVAL-ID TO WS-SEARCH-APPROVAL-ID.
002340     PERFORM LOOK-UP-APPROVAL-TABLE.
002350     IF NOT FOUND-APPROVAL-RECORD
002360         MOVE "N" TO W-VALID-ACTION
002370         MOVE "APPROVAL NOT FOUND OR ALREADY PROCESSED"
002380                                     TO WS-REJECT-MESSAGE
002390         GO TO 0310-EXIT.
002400
002410     IF NOT AV-IS-PENDING (AV-IDX)
002420         MOVE "N" TO W-VALID-ACTION
002430         MOVE "APPROVAL NOT FOUND OR ALREADY PROCESSED"
002440                                     TO WS-REJECT-MESSAGE
002450         GO TO 0310-EXIT.
002460
002470     IF ACT-APPROVER-ID NOT = AV-APPROVER-ID (AV-IDX)
002480         MOVE "N" TO W-VALID-ACTION
002490         MOVE "APPROVAL NOT FOUND OR ALREADY PROCESSED"
002500                                     TO WS-REJECT-MESSAGE
002510         GO TO 0310-EXIT.
002520
002530     IF ACT-IS-REJECT AND ACT-COMMENTS = SPACES
002540         MOVE "N" TO W-VALID-ACTION
002550         MOVE "COMMENTS ARE REQUIRED FOR REJECTION"
002560                                     TO WS-REJECT-MESSAGE
002570         GO TO 0310-EXIT.
002580
002590 0310-EXIT.
002600     EXIT.
002610*    ------------------------------------------------------------
002620
002630 0320-APPLY-ACTION.
002640
002650     IF ACT-IS-REJECT
002660         PERFORM 0330-REJECT-APPROVAL THRU 0330-EXIT
002670     ELSE
002680         PERFORM 0340-APPROVE-APPROVAL THRU 0340-EXIT.
002690
002700 0320-EXIT.
002710     EXIT.
002720*    ------------------------------------------------------------
002730
002740 0330-REJECT-APPROVAL.
002750
002760     MOVE "R"          TO AV-STATUS   (AV-IDX).
002770     MOVE ACT-COMMENTS TO AV-COMMENTS (AV-IDX).
002780     ADD 1 TO WS-ACTION-REJECTED-COUNT.
002790
002800     MOVE AV-EXPENSE-ID (AV-IDX) TO WS-SEARCH-EXPENSE-ID.
002810     PERFORM LOOK-UP-EXPENSE-TABLE.
002820     IF FOUND-EXPENSE-RECORD
002830         MOVE "R" TO XM-STATUS (XM-IDX).
002840
002850 0330-EXIT.
002860     EXIT.
002870*    ------------------------------------------------------------
002880
002890 0340-APPROVE-APPROVAL.
002900
002910     MOVE AV-EXPENSE-ID (AV-IDX) TO WS-TARGET-EXPENSE-ID.
002920     MOVE "A"          TO AV-STATUS   (AV-IDX).
002930     MOVE ACT-COMMENTS TO AV-COMMENTS (AV-IDX).
002940     ADD 1 TO WS-ACTION-APPROVED-COUNT.
002950
002960     PERFORM 0350-EVALUATE-CLAIM-WORKFLOW THRU 0350-EXIT.
002970
002980 0340-EXIT.
002990     EXIT.
003000*    ------------------------------------------------------------
003010
003020 0350-EVALUATE-CLAIM-WORKFLOW.
003030
003040     MOVE ZERO TO WS-PENDING-COUNT-ON-CLAIM
003050                  WS-REJECTED-COUNT-ON-CLAIM.
003060
003070     PERFORM 0360-TALLY-APPROVALS-ON-CLAIM THRU 0360-EXIT
003080         VARYING AV-IDX FROM 1 BY 1
003090         UNTIL AV-IDX > APPROVAL-TABLE-COUNT.
003100
003110     IF WS-PENDING-COUNT-ON-CLAIM = ZERO
003120         MOVE WS-TARGET-EXPENSE-ID TO WS-SEARCH-EXPENSE-ID
003130         PERFORM LOOK-UP-EXPENSE-TABLE
003140         IF FOUND-EXPENSE-RECORD
003150             IF WS-REJECTED-COUNT-ON-CLAIM > ZERO
003160                 MOVE "R" TO XM-STATUS (XM-IDX)
003170             ELSE
003180                 MOVE "A" TO XM-STATUS (XM-IDX).
003190
003200 0350-EXIT.
003210     EXIT.
003220*    ------------------------------------------------------------
003230
003240 0360-TALLY-APPROVALS-ON-CLAIM.
003250
003260     IF AV-EXPENSE-ID (AV-IDX) = WS-TARGET-EXPENSE-ID
003270         IF AV-IS-PENDING (AV-IDX)
003280             ADD 1 TO WS-PENDING-COUNT-ON-CLAIM
003290         ELSE
003300             IF AV-IS-REJECTED (AV-IDX)
003310                 ADD 1 TO WS-REJECTED-COUNT-ON-CLAIM.
003320
003330 0360-EXIT.
003340     EXIT.
003350*    ------------------------------------------------------------
003360
003370 0290-WRITE-ERROR-RECORD.
003380
003390     MOVE ACT-APPROVAL-ID  TO ERR-KEY.
003400     MOVE "ACTION"         TO ERR-SOURCE.
003410     MOVE WS-REJECT-MESSAGE TO ERR-MESSAGE.
003420     WRITE ERROR-RECORD.
003430     ADD 1 TO WS-ACTION-ERROR-COUNT.
003440
003450 0290-EXIT.
003460     EXIT.
003470*    ------------------------------------------------------------
003480
003490 0400-READ-ACTION-NEXT-RECORD.
003500
003510     READ ACTION-FILE
003520         AT END
003530             MOVE "Y" TO W-END-OF-ACTION-FILE
003540             GO TO 0400-EXIT.
003550
003560     ADD 1 TO WS-ACTION-READ-COUNT.
003570     IF WS-ACTION-RECORD-ALPHA = SPACES
003580         GO TO 0400-READ-ACTION-NEXT-RECORD.
003590
003600 0400-EXIT.
003610     EXIT.
003620*    ------------------------------------------------------------
003630
003640 0800-REWRITE-MASTER-TABLES.
003650
003660     OPEN OUTPUT EXPMAST-FILE.
003670     PERFORM 0810-REWRITE-EXPENSE-ENTRY THRU 0810-EXIT
003680         VARYING XM-IDX FROM 1 BY 1
003690         UNTIL XM-IDX > EXPENSE-TABLE-COUNT.
003700     CLOSE EXPMAST-FILE.
003710
003720     OPEN OUTPUT APPROVAL-FILE.
003730     PERFORM 0820-REWRITE-APPROVAL-ENTRY THRU 0820-EXIT
003740         VARYING AV-IDX FROM 1 BY 1
003750         UNTIL AV-IDX > APPROVAL-TABLE-COUNT.
003760     CLOSE APPROVAL-FILE.
003770
003780 0800-EXIT.
003790     EXIT.
003800*    ------------------------------------------------------------
003810
003820 0810-REWRITE-EXPENSE-ENTRY.
003830
003840     MOVE XM-EXP-ID          (XM-IDX) TO EXP-ID.
003850     MOVE XM-EMPLOYEE-ID     (XM-IDX) TO EXP-EMPLOYEE-ID.
003860     MOVE XM-COMPANY-ID      (XM-IDX) TO EXP-COMPANY-ID.
003870     MOVE XM-CATEGORY-ID     (XM-IDX) TO EXP-CATEGORY-ID.
003880     MOVE XM-AMOUNT          (XM-IDX) TO EXP-AMOUNT.
003890     MOVE XM-CURRENCY        (XM-IDX) TO EXP-CURRENCY.
003900     MOVE XM-AMOUNT-COMPANY  (XM-IDX) TO EXP-AMOUNT-COMPANY.
003910     MOVE XM-EXCHANGE-RATE   (XM-IDX) TO EXP-EXCHANGE-RATE.
003920     MOVE XM-DESCRIPTION     (XM-IDX) TO EXP-DESCRIPTION.
003930     MOVE XM-EXPENSE-DATE    (XM-IDX) TO EXP-EXPENSE-DATE.
003940     MOVE XM-MERCHANT        (XM-IDX) TO EXP-MERCHANT.
003950     MOVE XM-STATUS          (XM-IDX) TO EXP-STATUS.
003960     WRITE EXPMAST-RECORD.
003970
003980 0810-EXIT.
003990     EXIT.
004000*    ------------------------------------------------------------
004010
004020 0820-REWRITE-APPROVAL-ENTRY.
004030
004040     MOVE AV-APR-ID          (AV-IDX) TO APR-ID.
004050     MOVE AV-EXPENSE-ID      (AV-IDX) TO APR-EXPENSE-ID.
004060     MOVE AV-APPROVER-ID     (AV-IDX) TO APR-APPROVER-ID.
004070     MOVE AV-STATUS          (AV-IDX) TO APR-STATUS.
004080     MOVE AV-SEQUENCE        (AV-IDX) TO APR-SEQUENCE.
004090     MOVE AV-COMMENTS        (AV-IDX) TO APR-COMMENTS.
004100     WRITE APPROVAL-RECORD.
004110
004120 0820-EXIT.
004130     EXIT.
004140*    ------------------------------------------------------------
004150
004160 0900-DISPLAY-RUN-TOTALS.
004170
004180     DISPLAY "APPROVAL-ACTION-POST RUN TOTALS".
004190     DISPLAY "ACTIONS READ.......... " WS-ACTION-READ-COUNT.
004200     DISPLAY "ACTIONS APPROVED...... " WS-ACTION-APPROVED-COUNT.
004210     DISPLAY "ACTIONS REJECTED...... " WS-ACTION-REJECTED-COUNT.
004220     DISPLAY "ACTIONS IN ERROR...... " WS-ACTION-ERROR-COUNT.
004230
004240 0900-EXIT.
004250     EXIT.
004260*    ------------------------------------------------------------
004270
004280 0990-TERMINATE-RUN.
004290
004300     CLOSE ACTION-FILE.
004310     CLOSE ERROR-FILE.
004320
004330 0990-EXIT.
004340     EXIT.
004350
004360     COPY "PL-LOOKUP-EXPENSE-TABLE.CBL".
004370     COPY "PL-LOOKUP-APPROVAL-TABLE.CBL".
