000100*
000110*    FDSUBM.CBL -- record layout for the SUBMITS transaction file.
000120*    One record per claim as keyed by the submitter's own system;
000130*    SUB-EXPENSE-ID becomes EXP-ID on the posted EXPENSE-MASTER
000140*    record when the claim passes validation.
000150*
000160    FD  SUBMIT-FILE
000170        LABEL RECORDS ARE STANDARD.
000180
000190    01  SUBMIT-RECORD.
000200        05  SUB-EXPENSE-ID          PIC 9(05).
000210        05  SUB-EMPLOYEE-ID         PIC 9(05).
000220        05  SUB-CATEGORY-ID         PIC 9(03).
000230        05  SUB-AMOUNT              PIC S9(08)V99.
000240        05  SUB-CURRENCY            PIC X(03).
000250        05  SUB-DESCRIPTION         PIC X(50).
000260        05  SUB-EXPENSE-DATE        PIC 9(08).
000270        05  SUB-MERCHANT            PIC X(30).
000280        05  FILLER                  PIC X(02).
000290
000300*    Flat alphanumeric view of the record, used only to weed out
000310*    the odd blank trailer line a hand-edited LINE SEQUENTIAL file
000320*    picks up between here and the submitting office.
000330    01  WS-SUBMIT-RECORD-ALPHA REDEFINES SUBMIT-RECORD PIC X(116).
