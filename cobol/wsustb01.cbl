000100*
000110*    wsustb01.cbl -- USER-TABLE, the in-storage copy of the USERS
000120*    master. Sized for a mid-size company roster; SEARCH ALL is
000130*    done on UT-USER-ID, so the table is loaded in ascending
000140*    USER-ID order off the input file (the extract that feeds
000150*    SUBMITS is already produced from the same master, so USERS
000160*    arrives sorted).
000170*
000180    01  USER-TABLE.
000190        05  USER-TABLE-COUNT        PIC 9(05)   COMP.
000200        05  USER-ENTRY OCCURS 0 TO 9999 TIMES
000210                       DEPENDING ON USER-TABLE-COUNT
000220                       ASCENDING KEY IS UT-USER-ID
000230                       INDEXED BY UT-IDX.
000240            10  UT-USER-ID              PIC 9(05).
000250            10  UT-USER-EMAIL           PIC X(40).
000260            10  UT-USER-FIRST-NAME      PIC X(15).
000270            10  UT-USER-LAST-NAME       PIC X(15).
000280            10  UT-USER-ROLE            PIC X(01).
000290                88  UT-IS-ADMIN             VALUE "A".
000300                88  UT-IS-MANAGER           VALUE "M".
000310                88  UT-IS-EMPLOYEE          VALUE "E".
000320            10  UT-USER-COMPANY-ID      PIC 9(05).
000330            10  UT-USER-MANAGER-ID      PIC 9(05).
000340                88  UT-HAS-NO-MANAGER       VALUE ZEROS.
000350            10  UT-USER-ACTIVE          PIC X(01).
000360                88  UT-IS-ACTIVE            VALUE "Y".
000370
000380    01  WS-USER-MAX                 PIC 9(05)   COMP VALUE 9999.
000390    01  W-FOUND-USER-RECORD         PIC X.
000400        88  FOUND-USER-RECORD           VALUE "Y".
000410
000420    77  WS-SEARCH-USER-ID           PIC 9(05).
