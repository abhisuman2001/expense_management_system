000100*
000110*    wscotb01.cbl -- COMPANY-TABLE, the in-storage copy of the
000120*    COMPANY master loaded once at the top of a run.  WS-COMPANY-
000130*    MAX matches the shop's other small masters -- comfortably
000140*    above any real subscriber count, sized for a SEARCH ALL, not
000150*    a database.
000160*
000170    01  COMPANY-TABLE.
000180        05  COMPANY-TABLE-COUNT     PIC 9(04)   COMP.
000190        05  COMPANY-ENTRY OCCURS 0 TO 500 TIMES
000200                          DEPENDING ON COMPANY-TABLE-COUNT
000210                          ASCENDING KEY IS CT-COMPANY-ID
000220                          INDEXED BY CT-IDX.
000230            10  CT-COMPANY-ID           PIC 9(05).
000240            10  CT-COMPANY-NAME         PIC X(30).
000250            10  CT-COMPANY-COUNTRY      PIC X(20).
000260            10  CT-COMPANY-CURRENCY     PIC X(03).
000270
000280    01  WS-COMPANY-MAX              PIC 9(04)   COMP VALUE 500.
000290    01  W-FOUND-COMPANY-RECORD      PIC X.
000300        88  FOUND-COMPANY-RECORD        VALUE "Y".
000310
000320    77  WS-SEARCH-COMPANY-ID        PIC 9(05).
