000100*
000110*    SLXRATE.CBL -- FILE-CONTROL entry for the EXCHANGE-RATE table
000120*    file. Loaded whole into RATE-TABLE (wsratb01.cbl); rates are
000130*    unidirectional (FROM/TO), the reverse rate is a different
000140*    row.
000150*
000160    SELECT EXRATE-FILE ASSIGN TO EXRATES
000170           ORGANIZATION IS LINE SEQUENTIAL.
