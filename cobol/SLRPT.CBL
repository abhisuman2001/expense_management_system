000100*
000110*    SLRPT.CBL -- FILE-CONTROL entry for the RPTFILE print file.
000120*    Shared by every program in the suite that prints a listing;
000130*    each writes its own report to a separate RPTFILE assignment
000140*    at JCL/run-script level.
000150*
000160    SELECT RPTFILE ASSIGN TO RPTFILE
000170           ORGANIZATION IS LINE SEQUENTIAL.
