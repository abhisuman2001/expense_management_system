000100*
000110*    SLREG.CBL -- FILE-CONTROL entry for the REGISTER transaction
000120*    file (registration requests awaiting field validation).
000130*
000140    SELECT REGISTER-FILE ASSIGN TO REGISTER
000150           ORGANIZATION IS LINE SEQUENTIAL.
