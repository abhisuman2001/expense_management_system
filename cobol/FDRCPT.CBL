000100*
000110*    FDRCPT.CBL -- record layout for the RECEIPTS file.
000120*    Records for one receipt are expected in RCT-LINE-NO order and
000130*    are already grouped by RCT-ID on the input file, so the
000140*    control break in receipt-text-parser.cob works off a plain
000150*    change-of-key test, no SORT required.
000160*
000170    FD  RECEIPT-FILE
000180        LABEL RECORDS ARE STANDARD.
000190
000200    01  RECEIPT-RECORD.
000210        05  RCT-ID                  PIC 9(05).
000220        05  RCT-LINE-NO             PIC 9(02).
000230        05  RCT-TEXT                PIC X(60).
000240        05  WS-RCT-TEXT-CHARS REDEFINES RCT-TEXT
000250                            OCCURS 60 TIMES PIC X.
000260        05  FILLER                  PIC X(01).
000270
000280*    Flat view for the blank-trailer-line check on the way in.
000290    01  WS-RECEIPT-RECORD-ALPHA REDEFINES RECEIPT-RECORD
000300                                 PIC X(68).
