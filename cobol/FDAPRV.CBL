000100*
000110*    FDAPRV.CBL -- record layout for the APPROVLS file.
000120*    One record per pending-or-decided approval step; today only a
000130*    single manager step (APR-SEQUENCE 1) is ever created, but the
000140*    field stays wide enough for a longer chain.
000150*    APR-STATUS:  P = PENDING, A = APPROVED, R = REJECTED.
000160*
000170    FD  APPROVAL-FILE
000180        LABEL RECORDS ARE STANDARD.
000190
000200    01  APPROVAL-RECORD.
000210        05  APR-ID                  PIC 9(05).
000220        05  APR-EXPENSE-ID          PIC 9(05).
000230        05  APR-APPROVER-ID         PIC 9(05).
000240        05  APR-STATUS              PIC X(01).
000250            88  APR-IS-PENDING          VALUE "P".
000260            88  APR-IS-APPROVED         VALUE "A".
000270            88  APR-IS-REJECTED         VALUE "R".
000280        05  APR-SEQUENCE            PIC 9(02).
000290        05  APR-COMMENTS            PIC X(50).
000300        05  FILLER                  PIC X(01).
000310
000320*    Flat view for the blank-trailer-line check when APPROVLS is
000330*    reread as input by the approval and reporting runs.
000340    01  WS-APPROVAL-RECORD-ALPHA REDEFINES APPROVAL-RECORD
000350                                  PIC X(69).
