000100*
000110*    PL-LOOKUP-COMPANY-TABLE.CBL -- binary search of COMPANY-
000120*    TABLE.  Caller moves the key into WS-SEARCH-COMPANY-ID and
000130*    PERFORMs LOOK-UP-COMPANY-TABLE; W-FOUND-COMPANY-RECORD comes
000140*    back "Y" or "N" and, when found, CT-IDX points at the
000150*    matching entry.
000160*
000170 LOOK-UP-COMPANY-TABLE.
000180
000190    MOVE "N" TO W-FOUND-COMPANY-RECORD.
000200    SEARCH ALL COMPANY-ENTRY
000210        AT END
000220            CONTINUE
000230        WHEN CT-COMPANY-ID (CT-IDX) = WS-SEARCH-COMPANY-ID
000240            MOVE "Y" TO W-FOUND-COMPANY-RECORD.
