000100*
000110*    wsratb01.cbl -- RATE-TABLE, the in-storage copy of the
000120*    EXCHANGE-RATE table file. Search key is the FROM/TO currency
000130*    pair; a currency pair with no row in EXRATES has no rate and
000140*    the conversion is rejected as "CONVERSION FAILED".
000150*
000160    01  RATE-TABLE.
000170        05  RATE-TABLE-COUNT        PIC 9(04)   COMP.
000180        05  RATE-ENTRY OCCURS 0 TO 1000 TIMES
000190                       DEPENDING ON RATE-TABLE-COUNT
000200                       ASCENDING KEY IS RT-FROM-CCY
000210                                       RT-TO-CCY
000220                       INDEXED BY RT-IDX.
000230            10  RT-FROM-CCY             PIC X(03).
000240            10  RT-TO-CCY               PIC X(03).
000250            10  RT-RATE                 PIC 9(04)V9(06).
000260
000270    01  WS-RATE-MAX                 PIC 9(04)   COMP VALUE 1000.
000280    01  W-FOUND-RATE-RECORD         PIC X.
000290        88  FOUND-RATE-RECORD           VALUE "Y".
000300
000310    77  WS-SEARCH-FROM-CCY          PIC X(03).
000320    77  WS-SEARCH-TO-CCY            PIC X(03).
