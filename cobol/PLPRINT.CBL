000100*
000110*    PLPRINT.CBL -- shared report-heading / page-break paragraphs.
000120*    Every program that COPYs this must also carry a TITLE line, a
000130*    HEADING-1, a HEADING-2, PAGE-NUMBER, W-PRINTED-LINES (with
000140*    the 88 PAGE-FULL condition) and the RPT-LINE record for
000150*    RPTFILE.
000160*
000170 PRINT-HEADINGS.
000180
000190    ADD 1 TO PAGE-NUMBER.
000200    MOVE TITLE TO RPT-LINE.
000210    WRITE RPT-LINE AFTER ADVANCING PAGE.
000220    MOVE HEADING-1 TO RPT-LINE.
000230    WRITE RPT-LINE AFTER ADVANCING 2.
000240    MOVE HEADING-2 TO RPT-LINE.
000250    WRITE RPT-LINE AFTER ADVANCING 1.
000260    MOVE SPACES TO RPT-LINE.
000270    WRITE RPT-LINE AFTER ADVANCING 1.
000280    MOVE 5 TO W-PRINTED-LINES.
000290*    ------------------------------------------------------------
000300
000310 FINALIZE-PAGE.
000320
000330    MOVE SPACES TO RPT-LINE.
000340    WRITE RPT-LINE AFTER ADVANCING 1.
