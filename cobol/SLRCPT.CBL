000100*
000110*    SLRCPT.CBL -- FILE-CONTROL entry for the RECEIPTS file
000120*    (one line of extracted receipt text per record, several
000130*    records per receipt, grouped by RCT-ID).
000140*
000150    SELECT RECEIPT-FILE ASSIGN TO RECEIPTS
000160           ORGANIZATION IS LINE SEQUENTIAL.
