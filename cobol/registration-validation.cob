000100*
000110*    THIS PROGRAM EDITS INCOMING REGISTER TRANSACTIONS -- E-MAIL
000120*    SHAPE, PASSWORD STRENGTH, REQUESTED ROLE, AND (WHEN GIVEN)
000130*    THE PROPOSED MANAGER'S STANDING -- BEFORE AN ACCOUNT IS
000140*    OPENED ON THE USER MASTER BY A LATER STEP.  A RECORD THAT
000150*    PASSES EVERY EDIT GETS A PASS LINE ON RPTFILE; A RECORD THAT
000160*    FAILS ANY EDIT GETS AN ERRFILE RECORD INSTEAD.  THIS PROGRAM
000170*    DOES NOT WRITE THE USER MASTER ITSELF.
000180*
000190*    CHANGE-LOG.
000200*    05/20/91  RGH  REQ-0097  INITIAL RELEASE -- EMAIL, PASSWORD,
000210*                             ROLE AND MANAGER EDITS.
000220*    11/19/92  TJK  REQ-0158  MANAGER EDIT NOW CONFIRMS THE
000230*                             PROPOSED MANAGER'S ROLE, NOT JUST
000240*                             THAT THE ID EXISTS.
000250*    09/30/94  DMW  REQ-0203  PASSWORD MINIMUM RAISED FROM 6 TO 8
000260*                             CHARACTERS PER THE AUDITOR'S
000270*                             FINDING.
000280*    01/05/98  SPO  REQ-0261  Y2K REVIEW -- NO DATE FIELDS TOUCHED
000290*                             BY THIS PROGRAM, NO CHANGE REQUIRED.
000300*    06/09/99  SPO  REQ-0270  Y2K -- FINAL SIGN-OFF, CONFIRMED
000310*                             AGAIN, NO CHANGE REQUIRED.
000320*    03/02/03  TJK  REQ-0312  ERROR MESSAGE TEXT ALIGNED WITH THE
000330*                             HELP DESK SCRIPT WORDING.
000340*
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID. registration-validation.
000370 AUTHOR. R. G. HALVORSEN.
000380 INSTALLATION. MERIDIAN BUSINESS SYSTEMS INC. - DATA PROCESSING.
000390 DATE-WRITTEN. MAY 20, 1991.
000400 DATE-COMPILED.
000410 SECURITY.  UNCLASSIFIED - INTERNAL ACCOUNTING USE ONLY.
000420 ENVIRONMENT DIVISION.
000430     CONFIGURATION SECTION.
000440     SOURCE-COMPUTER. IBM-4341.
000450     OBJECT-COMPUTER. IBM-4341.
000460     SPECIAL-NAMES.
000470         CLASS W-ALPHA-CLASS   IS "A" THRU "Z"
000480         CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000490         UPSI-0 ON  STATUS IS W-RERUN-SWITCH-ON
000500                OFF STATUS IS W-RERUN-SWITCH-OFF.
000510*    UPSI-0 IS SET ON BY THE RERUN JCL WHEN THIS STEP IS RESTARTED
000520*    AFTER A FAILING CLOSE.  NO EDIT IN THIS PROGRAM CURRENTLY
000530*    TESTS THE SWITCH -- BOTH OUTPUT FILES ARE LINE SEQUENTIAL AND
000540*    A RERUN SIMPLY OVERWRITES THEM -- BUT THE SWITCH IS CARRIED
000550*    FORWARD FOR THE OPERATOR'S BENEFIT.  RGH 05/20/91.
000560     INPUT-OUTPUT SECTION.
000570     FILE-CONTROL.
000580         COPY "SLREG.CBL".
000590         COPY "SLUSER.CBL".
000600         COPY "SLERR.CBL".
000610         COPY "SLRPT.CBL".
000620 DATA DIVISION.
000630     FILE SECTION.
000640         COPY "FDREG.CBL".
000650         COPY "FDUSER.CBL".
000660         COPY "FDERR.CBL".
000670         COPY "FDRPT.CBL".
000680     WORKING-STORAGE SECTION.
000690         COPY "wsustb01.cbl".
000700
000710    01  W-END-OF-REGISTER-FILE      PIC X         VALUE "N".
000720        88  END-OF-REGISTER-FILE        VALUE "Y".
000730
000740    01  W-VALID-REGISTRATION        PIC X         VALUE "Y".
000750        88  VALID-REGISTRATION          VALUE "Y".
000760
000770    01  WS-REJECT-MESSAGE           PIC X(60)     VALUE SPACES.
000780    01  WS-PASS-LINE                PIC X(80)     VALUE SPACES.
000790
000800    01  WS-REG-READ-COUNT         PIC 9(05) COMP VALUE ZERO.
000810    01  WS-REG-VALID-COUNT        PIC 9(05) COMP VALUE ZERO.
000820    01  WS-REG-INVALID-COUNT      PIC 9(05) COMP VALUE ZERO.
000830
000840    01  WS-EMAIL-LENGTH           PIC 9(02) COMP VALUE ZERO.
000850    01  WS-AT-COUNT               PIC 9(02) COMP VALUE ZERO.
000860    01  WS-AT-POSITION            PIC 9(02) COMP VALUE ZERO.
000870    01  WS-DOT-POSITION           PIC 9(02) COMP VALUE ZERO.
000880    01  WS-LAST-DOT-IN-DOMAIN     PIC 9(02) COMP VALUE ZERO.
000890    01  WS-TLD-LENGTH             PIC 9(02) COMP VALUE ZERO.
000900    01  WS-CHAR-IDX               PIC 9(02) COMP VALUE ZERO.
000910    01  WS-LOCAL-PART-END         PIC 9(02) COMP VALUE ZERO.
000920    01  WS-DOMAIN-PART-START      PIC 9(02) COMP VALUE ZERO.
000930    01  WS-TLD-START              PIC 9(02) COMP VALUE ZERO.
000940    01  W-EMAIL-SHAPE-OK          PIC X         VALUE "Y".
000950        88  EMAIL-SHAPE-OK            VALUE "Y".
000960
000970    01  WS-PASSWORD-LENGTH        PIC 9(02) COMP VALUE ZERO.
000980    01  W-HAS-UPPER               PIC X         VALUE "N".
000990        88  HAS-UPPER                 VALUE "Y".
001000    01  W-HAS-LOWER               PIC X         VALUE "N".
001010        88  HAS-LOWER                 VALUE "Y".
001020    01  W-HAS-DIGIT               PIC X         VALUE "N".
001030        88  HAS-DIGIT                 VALUE "Y".
001040
001050 PROCEDURE DIVISION.
001060
001070 0000-VALIDATE-REGISTRATIONS.
001080
001090     PERFORM 0100-INITIALIZE-RUN     THRU 0100-EXIT.
001100     PERFORM 0200-LOAD-MASTER-TABLES THRU 0200-EXIT.
001110
001120     PERFORM 0400-READ-REGISTER-NEXT-RECORD THRU 0400-EXIT.
001130     PERFORM 0300-PROCESS-ONE-REGISTRATION  THRU 0300-EXIT
001140         UNTIL END-OF-REGISTER-FILE.
001150
001160     PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.
001170     PERFORM 0990-TERMINATE-RUN      THRU 0990-EXIT.
001180
001190     STOP RUN.
001200*    ------------------------------------------------------------
001210
001220 0100-INITIALIZE-RUN.
001230
001240     MOVE "N" TO W-END-OF-REGISTER-FILE.
001250     MOVE ZERO TO WS-REG-READ-COUNT
001260                  WS-REG-VALID-COUNT
001270                  WS-REG-INVALID-COUNT.
001280
001290     OPEN INPUT  REGISTER-FILE
001300                 USER-FILE.
001310     OPEN OUTPUT ERROR-FILE
001320                 RPTFILE.
001330
001340 0100-EXIT.
001350     EXIT.
001360*    ------------------------------------------------------------
001370
001380 0200-LOAD-MASTER-TABLES.
001390
001400     MOVE ZERO TO USER-TABLE-COUNT.
001410
001420     PERFORM 0210-LOAD-USER-TABLE THRU 0210-EXIT.
001430
001440     CLOSE USER-FILE.
001450
001460 0200-EXIT.
001470     EXIT.
001480*    ------------------------------------------------------------
001490
001500 0210-LOAD-USER-TABLE.
001510
001520     READ USER-FILE
001530         AT END
001540             GO TO 0210-EXIT.
001550
001560     ADD 1 TO USER-TABLE-COUNT.
001570     MOVE USER-ID TO
001580              UT-USER-ID         (USER-TABLE-COUNT).
001590     MOVE USER-EMAIL TO
001600              UT-USER-EMAIL      (USER-TABLE-COUNT).
001610     MOVE USER-FIRST-NAME TO
001620              UT-USER-FIRST-NAME (USER-TABLE-COUNT).
001630     MOVE USER-LAST-NAME TO
001640              UT-USER-LAST-NAME  (USER-TABLE-COUNT).
001650     MOVE USER-ROLE TO
001660              UT-USER-ROLE       (USER-TABLE-COUNT).
001670     MOVE USER-COMPANY-ID TO
001680              UT-USER-COMPANY-ID (USER-TABLE-COUNT).
001690     MOVE USER-MANAGER-ID TO
001700              UT-USER-MANAGER-ID (USER-TABLE-COUNT).
001710     MOVE USER-ACTIVE TO
001720              UT-USER-ACTIVE     (USER-TABLE-COUNT).
001730
001740     GO TO 0210-LOAD-USER-TABLE.
001750
001760 0210-EXIT.
001770     EXIT.
001780*    ------------------------------------------------------------
001790
001800 0300-PROCESS-ONE-REGISTRATION.
001810
001820     MOVE "Y" TO W-VALID-REGISTRATION.
001830     MOVE SPACES TO WS-REJECT-MESSAGE.
001840
001850     PERFORM 0310-VALIDATE-EMAIL THRU 0310-EXIT.
001860     IF VALID-REGISTRATION
001870         PERFORM 0320-VALIDATE-PASSWORD THRU 0320-EXIT.
001880     IF VALID-REGISTRATION
001890         PERFORM 0330-VALIDATE-ROLE THRU 0330-EXIT.
001900     IF VALID-REGISTRATION
001910         PERFORM 0340-VALIDATE-MANAGER THRU 0340-EXIT.
001920
001930     IF VALID-REGISTRATION
001940         PERFORM 0350-WRITE-PASS-LINE THRU 0350-EXIT
001950     ELSE
001960         PERFORM 0290-WRITE-ERROR-RECORD THRU 0290-EXIT.
001970
001980     PERFORM 0400-READ-REGISTER-NEXT-RECORD THRU 0400-EXIT.
001990
002000 0300-EXIT.
002010     EXIT.
002020*    ------------------------------------------------------------
002030
002040 0310-VALIDATE-EMAIL.
002050
002060     PERFORM 0311-FIND-EMAIL-LENGTH THRU 0311-EXIT.
002070
002080     IF WS-EMAIL-LENGTH = ZERO
002090         MOVE "N" TO W-VALID-REGISTRATION
002100         MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-MESSAGE
002110         GO TO 0310-EXIT.
002120
002130     MOVE ZERO TO WS-AT-COUNT WS-AT-POSITION.
002140     PERFORM 0312-SCAN-FOR-AT-SIGN THRU 0312-EXIT
002150         VARYING WS-CHAR-IDX FROM 1 BY 1
002160         UNTIL WS-CHAR-IDX > WS-EMAIL-LENGTH.
002170
002180     IF WS-AT-COUNT NOT = 1
002190      OR WS-AT-POSITION = 1
002200      OR WS-AT-POSITION = WS-EMAIL-LENGTH
002210         MOVE "N" TO W-VALID-REGISTRATION
002220         MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-MESSAGE
002230         GO TO 0310-EXIT.
002240
002250     SUBTRACT 1 FROM WS-AT-POSITION GIVING WS-LOCAL-PART-END.
002260     ADD 1 TO WS-AT-POSITION GIVING WS-DOMAIN-PART-START.
002270
002280     MOVE "Y" TO W-EMAIL-SHAPE-OK.
002290     PERFORM 0313-CHECK-LOCAL-PART THRU 0313-EXIT
002300         VARYING WS-CHAR-IDX FROM 1 BY 1
002310         UNTIL WS-CHAR-IDX > WS-LOCAL-PART-END.
002320
002330     MOVE ZERO TO WS-LAST-DOT-IN-DOMAIN.
002340     PERFORM 0314-CHECK-DOMAIN-PART THRU 0314-EXIT
002350         VARYING WS-CHAR-IDX FROM WS-DOMAIN-PART-START BY 1
002360         UNTIL WS-CHAR-IDX > WS-EMAIL-LENGTH.
002370
002380     IF NOT EMAIL-SHAPE-OK OR WS-LAST-DOT-IN-DOMAIN = ZERO
002390      OR WS-LAST-DOT-IN-DOMAIN = WS-DOMAIN-PART-START
002400      OR WS-LAST-DOT-IN-DOMAIN = WS-EMAIL-LENGTH
002410         MOVE "N" TO W-VALID-REGISTRATION
002420         MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-MESSAGE
002430         GO TO 0310-EXIT.
002440
002450     COMPUTE WS-TLD-LENGTH =
002460             WS-EMAIL-LENGTH - WS-LAST-DOT-IN-DOMAIN.
002470     IF WS-TLD-LENGTH < 2
002480         MOVE "N" TO W-VALID-REGISTRATION
002490         MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-MESSAGE
002500         GO TO 0310-EXIT.
002510
002520     ADD 1 TO WS-LAST-DOT-IN-DOMAIN GIVING WS-TLD-START.
002530     PERFORM 0315-CHECK-TLD-ALPHABETIC THRU 0315-EXIT
002540         VARYING WS-CHAR-IDX FROM WS-TLD-START BY 1
002550         UNTIL WS-CHAR-IDX > WS-EMAIL-LENGTH.
002560
002570     IF NOT EMAIL-SHAPE-OK
002580         MOVE "N" TO W-VALID-REGISTRATION
002590         MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-MESSAGE.
002600
002610 0310-EXIT.
002620     EXIT.
002630*    ------------------------------------------------------------
002640
002650 0311-FIND-EMAIL-LENGTH.
002660
002670     MOVE 40 TO WS-EMAIL-LENGTH.
002680
002690 0311-BACK-UP.
002700     IF WS-EMAIL-LENGTH = ZERO
002710         GO TO 0311-EXIT.
002720     IF WS-EMAIL-CHARS (WS-EMAIL-LENGTH) NOT = SPACE
002730         GO TO 0311-EXIT.
002740     SUBTRACT 1 FROM WS-EMAIL-LENGTH.
002750     GO TO 0311-BACK-UP.
002760
002770 0311-EXIT.
002780     EXIT.
002790*    ------------------------------------------------------------
002800
002810 0312-SCAN-FOR-AT-SIGN.
002820
002830     IF WS-EMAIL-CHARS (WS-CHAR-IDX) = "@"
002840         ADD 1 TO WS-AT-COUNT
002850         MOVE WS-CHAR-IDX TO WS-AT-POSITION.
002860
002870 0312-EXIT.
002880     EXIT.
002890*    ------------------------------------------------------------
002900
002910 0313-CHECK-LOCAL-PART.
002920
002930     IF WS-EMAIL-CHARS (WS-CHAR-IDX) IS ALPHABETIC
002940      OR WS-EMAIL-CHARS (WS-CHAR-IDX) IS NUMERIC
002950      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "."
002960      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "_"
002970      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "%"
002980      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "+"
002990      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "-"
003000         CONTINUE
003010     ELSE
003020         MOVE "N" TO W-EMAIL-SHAPE-OK.
003030
003040 0313-EXIT.
003050     EXIT.
003060*    ------------------------------------------------------------
003070
003080 0314-CHECK-DOMAIN-PART.
003090
003100     IF WS-EMAIL-CHARS (WS-CHAR-IDX) = "."
003110         MOVE WS-CHAR-IDX TO WS-LAST-DOT-IN-DOMAIN.
003120
003130     IF WS-EMAIL-CHARS (WS-CHAR-IDX) IS ALPHABETIC
003140      OR WS-EMAIL-CHARS (WS-CHAR-IDX) IS NUMERIC
003150      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "."
003160      OR WS-EMAIL-CHARS (WS-CHAR-IDX) = "-"
003170         CONTINUE
003180     ELSE
003190         MOVE "N" TO W-EMAIL-SHAPE-OK.
003200
003210 0314-EXIT.
003220     EXIT.
003230*    ------------------------------------------------------------
003240
003250 0315-CHECK-TLD-ALPHABETIC.
003260
003270     IF WS-EMAIL-CHARS (WS-CHAR-IDX) NOT ALPHABETIC
003280         MOVE "N" TO W-EMAIL-SHAPE-OK.
003290
003300 0315-EXIT.
003310     EXIT.
003320*    ------------------------------------------------------------
003330
003340 0320-VALIDATE-PASSWORD.
003350
003360     PERFORM 0321-FIND-PASSWORD-LENGTH THRU 0321-EXIT.
003370
003380     IF WS-PASSWORD-LENGTH < 8
003390         MOVE "N" TO W-VALID-REGISTRATION
003400         MOVE "PASSWORD MUST BE AT LEAST 8 CHARACTERS LONG"
003410                                     TO WS-REJECT-MESSAGE
003420         GO TO 0320-EXIT.
003430
003440     MOVE "N" TO W-HAS-UPPER.
003450     MOVE "N" TO W-HAS-LOWER.
003460     MOVE "N" TO W-HAS-DIGIT.
003470     PERFORM 0322-SCAN-PASSWORD-CHARACTER THRU 0322-EXIT
003480         VARYING WS-CHAR-IDX FROM 1 BY 1
003490         UNTIL WS-CHAR-IDX > WS-PASSWORD-LENGTH.
003500
003510     IF NOT HAS-UPPER
003520         MOVE "N" TO W-VALID-REGISTRATION
003530        MOVE "PASSWORD MUST CONTAIN AT LEAST ONE UPPERCASE LETTER"
003540                                     TO WS-REJECT-MESSAGE
003550         GO TO 0320-EXIT.
003560
003570     IF NOT HAS-LOWER
003580         MOVE "N" TO W-VALID-REGISTRATION
003590        MOVE "PASSWORD MUST CONTAIN AT LEAST ONE LOWERCASE LETTER"
003600                                     TO WS-REJECT-MESSAGE
003610         GO TO 0320-EXIT.
003620
003630     IF NOT HAS-DIGIT
003640         MOVE "N" TO W-VALID-REGISTRATION
003650         MOVE "PASSWORD MUST CONTAIN AT LEAST ONE DIGIT"
003660                                     TO WS-REJECT-MESSAGE.
003670
003680 0320-EXIT.
003690     EXIT.
003700*    ------------------------------------------------------------
003710
003720 0321-FIND-PASSWORD-LENGTH.
003730
003740     MOVE 30 TO WS-PASSWORD-LENGTH.
003750
003760 0321-BACK-UP.
003770     IF WS-PASSWORD-LENGTH = ZERO
003780         GO TO 0321-EXIT.
003790     IF WS-PASSWORD-CHARS (WS-PASSWORD-LENGTH) NOT = SPACE
003800         GO TO 0321-EXIT.
003810     SUBTRACT 1 FROM WS-PASSWORD-LENGTH.
003820     GO TO 0321-BACK-UP.
003830
003840 0321-EXIT.
003850     EXIT.
003860*    ------------------------------------------------------------
003870
003880 0322-SCAN-PASSWORD-CHARACTER.
003890
003900     IF WS-PASSWORD-CHARS (WS-CHAR-IDX) IS ALPHABETIC-LOWER
003910         MOVE "Y" TO W-HAS-LOWER.
003920
003930     IF WS-PASSWORD-CHARS (WS-CHAR-IDX) IS ALPHABETIC-UPPER
003940         MOVE "Y" TO W-HAS-UPPER.
003950
003960     IF WS-PASSWORD-CHARS (WS-CHAR-IDX) IS NUMERIC
003970         MOVE "Y" TO W-HAS-DIGIT.
003980
003990 0322-EXIT.
004000     EXIT.
004010*    ------------------------------------------------------------
004020
004030 0330-VALIDATE-ROLE.
004040
004050     IF REG-ROLE NOT = "A" AND REG-ROLE NOT = "M"
004060      AND REG-ROLE NOT = "E"
004070         MOVE "N" TO W-VALID-REGISTRATION
004080         MOVE "ROLE MUST BE A, M, OR E" TO WS-REJECT-MESSAGE.
004090
004100 0330-EXIT.
004110     EXIT.
004120*    ------------------------------------------------------------
004130
004140 0340-VALIDATE-MANAGER.
004150
004160     IF REG-MANAGER-ID = ZEROS
004170         GO TO 0340-EXIT.
004180
004190     MOVE REG-MANAGER-ID TO WS-SEARCH-USER-ID.
004200     PERFORM LOOK-UP-USER-TABLE.
004210
004220     IF NOT FOUND-USER-RECORD
004230         MOVE "N" TO W-VALID-REGISTRATION
004240         MOVE "MANAGER MUST HAVE MANAGER OR ADMIN ROLE"
004250                                     TO WS-REJECT-MESSAGE
004260         GO TO 0340-EXIT.
004270
004280     IF NOT UT-IS-ACTIVE (UT-IDX)
004290      OR (NOT UT-IS-MANAGER (UT-IDX) AND NOT UT-IS-ADMIN (UT-IDX))
004300         MOVE "N" TO W-VALID-REGISTRATION
004310         MOVE "MANAGER MUST HAVE MANAGER OR ADMIN ROLE"
004320                                     TO WS-REJECT-MESSAGE.
004330
004340 0340-EXIT.
004350     EXIT.
004360*    ------------------------------------------------------------
004370
004380 0350-WRITE-PASS-LINE.
004390
004400     MOVE SPACES TO WS-PASS-LINE.
004410     STRING "PASS  " REG-EMAIL DELIMITED BY SIZE
004420         INTO WS-PASS-LINE.
004430     MOVE WS-PASS-LINE TO RPT-LINE.
004440     WRITE RPT-LINE.
004450     ADD 1 TO WS-REG-VALID-COUNT.
004460
004470 0350-EXIT.
004480     EXIT.
004490*    ------------------------------------------------------------
004500
004510 0290-WRITE-ERROR-RECORD.
004520
004530     MOVE WS-REG-READ-COUNT TO ERR-KEY.
004540     MOVE "REGISTER"        TO ERR-SOURCE.
004550     MOVE WS-REJECT-MESSAGE TO ERR-MESSAGE.
004560     WRITE ERROR-RECORD.
004570     ADD 1 TO WS-REG-INVALID-COUNT.
004580
004590 0290-EXIT.
004600     EXIT.
004610*    ------------------------------------------------------------
004620
004630 0400-READ-REGISTER-NEXT-RECORD.
004640
004650     READ REGISTER-FILE
004660         AT END
004670             MOVE "Y" TO W-END-OF-REGISTER-FILE
004680             GO TO 0400-EXIT.
004690
004700     ADD 1 TO WS-REG-READ-COUNT.
004710     IF WS-REGISTER-RECORD-ALPHA = SPACES
004720         GO TO 0400-READ-REGISTER-NEXT-RECORD.
004730
004740 0400-EXIT.
004750     EXIT.
004760*    ------------------------------------------------------------
004770
004780 0900-DISPLAY-RUN-TOTALS.
004790
004800     DISPLAY "REGISTRATION-VALIDATION RUN TOTALS".
004810     DISPLAY "REGISTRATIONS READ.... " WS-REG-READ-COUNT.
004820     DISPLAY "REGISTRATIONS VALID... " WS-REG-VALID-COUNT.
004830     DISPLAY "REGISTRATIONS INVALID. " WS-REG-INVALID-COUNT.
004840
004850 0900-EXIT.
004860     EXIT.
004870*    ------------------------------------------------------------
004880
004890 0990-TERMINATE-RUN.
004900
004910     CLOSE REGISTER-FILE.
004920     CLOSE ERROR-FILE.
004930     CLOSE RPTFILE.
004940
004950 0990-EXIT.
004960     EXIT.
004970
004980     COPY "PL-LOOKUP-USER-TABLE.CBL".
