000100*
000110*    SLUSER.CBL -- FILE-CONTROL entry for the USERS master.
000120*    Loaded whole into USER-TABLE (wsustb01.cbl); every program
000130*    that needs an employee, manager or approver name or role
000140*    goes through that table, never this file directly after the
000150*    load pass.
000160*
000170    SELECT USER-FILE ASSIGN TO USERS
000180           ORGANIZATION IS LINE SEQUENTIAL.
