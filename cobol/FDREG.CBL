000100*
000110*    FDREG.CBL -- record layout for the REGISTER transaction file.
000120*    REG-ROLE requested: A = ADMIN, M = MANAGER, E = EMPLOYEE.
000130*    REG-MANAGER-ID of 00000 means no manager was proposed.
000140*
000150    FD  REGISTER-FILE
000160        LABEL RECORDS ARE STANDARD.
000170
000180    01  REGISTER-RECORD.
000190        05  REG-EMAIL               PIC X(40).
000200        05  WS-EMAIL-CHARS REDEFINES REG-EMAIL
000210                            OCCURS 40 TIMES PIC X.
000220        05  REG-PASSWORD            PIC X(30).
000230        05  WS-PASSWORD-CHARS REDEFINES REG-PASSWORD
000240                            OCCURS 30 TIMES PIC X.
000250        05  REG-ROLE                PIC X(01).
000260        05  REG-MANAGER-ID          PIC 9(05).
000270        05  FILLER                  PIC X(01).
000280
000290*    Flat view for the blank-trailer-line check on the way in.
000300    01  WS-REGISTER-RECORD-ALPHA REDEFINES REGISTER-RECORD
000310                                  PIC X(77).
