000100*
000110*    wscatb01.cbl -- CATEGORY-TABLE, the in-storage copy of the
000120*    CATEGORY master. Search key is compound (company + category)
000130*    since CAT-ID repeats across companies.
000140*
000150    01  CATEGORY-TABLE.
000160        05  CATEGORY-TABLE-COUNT    PIC 9(04)   COMP.
000170        05  CATEGORY-ENTRY OCCURS 0 TO 2000 TIMES
000180                           DEPENDING ON CATEGORY-TABLE-COUNT
000190                           ASCENDING KEY IS KT-CAT-COMPANY-ID
000200                                           KT-CAT-ID
000210                           INDEXED BY KT-IDX.
000220            10  KT-CAT-COMPANY-ID       PIC 9(05).
000230            10  KT-CAT-ID               PIC 9(03).
000240            10  KT-CAT-NAME             PIC X(20).
000250            10  KT-CAT-ACTIVE           PIC X(01).
000260                88  KT-IS-ACTIVE            VALUE "Y".
000270
000280    01  WS-CATEGORY-MAX             PIC 9(04)   COMP VALUE 2000.
000290    01  W-FOUND-CATEGORY-RECORD     PIC X.
000300        88  FOUND-CATEGORY-RECORD       VALUE "Y".
000310
000320    77  WS-SEARCH-CAT-COMPANY-ID    PIC 9(05).
000330    77  WS-SEARCH-CAT-ID            PIC 9(03).
