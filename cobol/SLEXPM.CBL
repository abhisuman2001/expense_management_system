000100*
000110*    SLEXPM.CBL -- FILE-CONTROL entry for the EXPMAST file.
000120*    Written by expense-submission-post.cob, read and rewritten in
000130*    place by approval-action-post.cob, read again (sorted) by
000140*    expense-register-report.cob.
000150*
000160    SELECT EXPMAST-FILE ASSIGN TO EXPMAST
000170           ORGANIZATION IS LINE SEQUENTIAL.
