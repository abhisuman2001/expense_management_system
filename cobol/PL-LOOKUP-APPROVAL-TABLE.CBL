000100*
000110*    PL-LOOKUP-APPROVAL-TABLE.CBL -- binary search of APPROVAL-
000120*    TABLE.  Caller moves the key into WS-SEARCH-APPROVAL-ID and
000130*    PERFORMs LOOK-UP-APPROVAL-TABLE; W-FOUND-APPROVAL-RECORD
000140*    comes back "Y" or "N" and, when found, AV-IDX points at the
000150*    matching entry.
000160*
000170 LOOK-UP-APPROVAL-TABLE.
000180
000190    MOVE "N" TO W-FOUND-APPROVAL-RECORD.
000200    SEARCH ALL APPROVAL-ENTRY
000210        AT END
000220            CONTINUE
000230        WHEN AV-APR-ID (AV-IDX) = WS-SEARCH-APPROVAL-ID
000240            MOVE "Y" TO W-FOUND-APPROVAL-RECORD.
